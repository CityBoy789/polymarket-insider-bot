000100******************************************************************
000200* SRVPARM   -  SURVEILLANCE SCORING / SCREENING PARAMETER TABLE
000300* ---------------------------------------------------------------
000400* FIXED THRESHOLDS FOR THE SUSPICION SCORER, THE WASH-TRADING
000500* SCREEN AND THE COPY-TRADE STRATEGY.  THESE WERE ONCE READ FROM
000600* A CONTROL CARD (SEE 1990-03-02 BELOW) BUT THE DESK HAS NOT
000700* CHANGED ANY OF THEM SINCE THE SCORER WENT LIVE, SO THEY WERE
000800* FOLDED BACK INTO WORKING-STORAGE AS VALUE CLAUSES.
000900*
001000* 1990-02-19  RPW   ORIGINAL LAYOUT, READ FROM CONTROL CARD
001100* 1990-03-02  RPW   DROPPED CONTROL CARD READ - DESK REQUESTED
001200*                   FIXED VALUES, RERUNS WERE DRIFTING (CR 0102)
001300* 1990-12-11  RPW   SPLIT OUT THE LARGE/VERY-LARGE BET VALUES
001400*                   THAT WERE HARD-CODED IN THE SCORER (CR 0131)
001500* 1996-07-08  KLM   ADDED COPY-TRADE THRESHOLDS (CR 0288)
001600******************************************************************
001700*
001800 01  SRV-SCORE-PARMS.
001900     05  SRV-FRESH-WALLET-DAYS       PIC 9(3)      VALUE 030.
002000     05  SRV-MIN-BET-SIZE            PIC 9(9)V99   VALUE 1000.00.
002100     05  SRV-LARGE-BET-THRESH        PIC 9(9)V99   VALUE 5000.00.
002200     05  SRV-VERY-LARGE-BET-THRESH   PIC 9(9)V99
002300                                                 VALUE 10000.00.
002400     05  SRV-LARGE-BET-MULT          PIC 9(1)      VALUE 3.
002500     05  SRV-MIN-WALLET-CONC         PIC 9V9(4)    VALUE 0.6000.
002600     05  SRV-MOD-WALLET-CONC         PIC 9V9(4)    VALUE 0.4200.
002700     05  SRV-NICHE-MKT-VOL-THRESH    PIC 9(9)V99
002800                                                 VALUE 50000.00.
002900     05  SRV-LOW-LIQ-VOL-THRESH      PIC 9(9)V99
003000                                                 VALUE 10000.00.
003100     05  SRV-REPEAT-MIN-TRADES       PIC 9(3)      VALUE 005.
003200     05  SRV-REPEAT-MAX-MARKETS      PIC 9(3)      VALUE 003.
003300     05  SRV-SUSPICIOUS-SCORE-THRESH PIC 99V9      VALUE 07.0.
003400*
003500 01  SRV-WASH-PARMS.
003600     05  SRV-WASH-MIN-TRADES         PIC 9(3)      VALUE 005.
003700     05  SRV-WASH-SUSPICIOUS-SCORE   PIC 999V99    VALUE 060.00.
003800     05  SRV-WASH-PNL-RATIO-FLAG     PIC 9V9(4)    VALUE 0.0050.
003900     05  SRV-WASH-HOLD-SECS-FLAG     PIC 9(5)      VALUE 00300.
004000     05  SRV-WASH-EXTREME-PRC-LO     PIC 9V9(4)    VALUE 0.0500.
004100     05  SRV-WASH-EXTREME-PRC-HI     PIC 9V9(4)    VALUE 0.9500.
004200     05  SRV-WASH-EXTREME-FRAC-FLAG  PIC 9V9(4)    VALUE 0.0500.
004300     05  SRV-WASH-WIN-RATE-FLAG      PIC 9V9(4)    VALUE 0.9000.
004400     05  SRV-WASH-ROUNDTRIP-GAP-SECS PIC 9(5)      VALUE 00900.
004500     05  SRV-WASH-ROUNDTRIP-SZ-PCT   PIC 9V9(4)    VALUE 0.0500.
004600     05  SRV-WASH-ROUNDTRIP-FRAC     PIC 9V9(4)    VALUE 0.3000.
004700     05  SRV-WASH-ENTROPY-FLAG       PIC 9V9(4)    VALUE 1.5000.
004800     05  SRV-WASH-CONCENTRATE-FLAG   PIC 9V9(4)    VALUE 0.8500.
004900     05  SRV-WASH-REVERSAL-PCT       PIC 9V9(4)    VALUE 0.1000.
005000     05  SRV-WASH-REVERSAL-FLAG      PIC 9(3)      VALUE 002.
005100*
005200 01  SRV-COORD-PARMS.
005300     05  SRV-COORD-WINDOW-SECS       PIC 9(5)      VALUE 00300.
005400     05  SRV-COORD-MIN-TRADES        PIC 9(3)      VALUE 003.
005500     05  SRV-COORD-SIMILAR-PCT       PIC 9V9(4)    VALUE 0.1000.
005600     05  SRV-COORD-MIN-SIMILAR       PIC 9(3)      VALUE 003.
005700*
005800 01  SRV-COPY-PARMS.
005900     05  SRV-COPY-MIN-SCORE          PIC 99V9      VALUE 08.5.
006000     05  SRV-COPY-MIN-WIN-RATE       PIC 9V9(4)    VALUE 0.6000.
006100     05  SRV-COPY-MAX-DAILY-LOSS     PIC 9(9)V99
006200                                                   VALUE 500.00.
006300     05  SRV-COPY-MAX-POSITION       PIC 9(9)V99
006400                                                    VALUE 50.00.
006500     05  FILLER                      PIC X(01).
006600*
