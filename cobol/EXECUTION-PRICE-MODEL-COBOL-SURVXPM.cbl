000100******************************************************************
000200* Author: K.L. MCADAMS
000300* Date: 11-03-1991
000400* Purpose: WALKS THE ORDER BOOK FOR A REQUESTED SIDE AND ORDER
000500*        : SIZE, COMPUTING THE VOLUME-WEIGHTED EXECUTION PRICE,
000600*        : MARKET IMPACT, SLIPPAGE AND FEE FOR THE COMPLIANCE
000700*        : DESK'S "WHAT WOULD THIS TRADE HAVE COST" WORKSHEET.
000800* Tectonics: COBC
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100*-----------------------*
001200 PROGRAM-ID.    SURVXPM.
001300 AUTHOR.        K.L. MCADAMS.
001400 INSTALLATION.  MERIDIAN EXCHANGE COMPLIANCE SYSTEMS.
001500 DATE-WRITTEN.  11-03-1991.
001600 DATE-COMPILED.
001700 SECURITY.      CONFIDENTIAL - COMPLIANCE DESK USE ONLY.
001800******************************************************************
001900* CHANGE LOG
002000* ---------------------------------------------------------------
002100* 1991-03-11  KLM   0111  ORIGINAL ORDER-BOOK WALK UTILITY - LOADS
002200*                         THE BOOK INTO A TABLE AND WALKS IT LEVEL
002300*                         BY LEVEL UNTIL THE ORDER SIZE IS FILLED.
002400* 1991-06-04  KLM   0116  ADDED MARKET-IMPACT AND SLIPPAGE TO THE
002500*                         RESULT LINE - DESK WAS COMPUTING THESE
002600*                         BY HAND FROM THE VWAP PRINTOUT.
002700* 1994-01-20  JFD   0129  FEE FIGURE ADDED (10 BPS OF BASE PRICE,
002800*                         REPORT ONLY - NOT ADDED TO THE PRICE).
002900* 1998-11-09  DJF   0091  Y2K REVIEW - NO DATE FIELDS IN THIS
003000*                         PROGRAM. NO CHANGE REQUIRED.
003100******************************************************************
003200*
003300 ENVIRONMENT DIVISION.
003400*-----------------------*
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT REQUEST-FILE ASSIGN TO XPMREQ
004200         ACCESS MODE IS SEQUENTIAL
004300         FILE STATUS IS WS-REQUEST-STATUS.
004400*
004500     SELECT BOOK-FILE    ASSIGN TO BOOK
004600         ACCESS MODE IS SEQUENTIAL
004700         FILE STATUS IS WS-BOOK-STATUS.
004800*
004900     SELECT REPORT-FILE  ASSIGN TO REPORT
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS WS-REPORT-STATUS.
005200*
005300******************************************************************
005400 DATA DIVISION.
005500*-----------------------*
005600 FILE SECTION.
005700*
005800 FD  REQUEST-FILE RECORDING MODE F.
005900     COPY XPMREQ.
006000*
006100 FD  BOOK-FILE    RECORDING MODE F.
006200     COPY OBLREC.
006300*
006400 FD  REPORT-FILE  RECORDING MODE F.
006500 01  REPORT-LINE.
006600     05  WS-RPT-TEXT                 PIC X(131).
006700     05  FILLER                      PIC X(01).
006800*
006900 WORKING-STORAGE SECTION.
007000*
007100 01  WS-FILE-STATUSES.
007200     05  WS-BOOK-STATUS              PIC X(02) VALUE SPACES.
007300     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
007400     05  FILLER                      PIC X(01).
007500*
007600 01  WS-SWITCHES.
007700     05  WS-BOOK-EOF-SW              PIC X     VALUE 'N'.
007800         88  WS-BOOK-EOF                 VALUE 'Y'.
007900     05  WS-ORDER-FILLED-SW          PIC X     VALUE 'N'.
008000         88  WS-ORDER-FILLED             VALUE 'Y'.
008100     05  WS-NO-LEVELS-SW             PIC X     VALUE 'N'.
008200         88  WS-NO-LEVELS-ON-SIDE        VALUE 'Y'.
008300     05  FILLER                      PIC X(01).
008400*
008500* ORDER-BOOK TABLE - LEVELS ARRIVE BEST-FIRST AND ARE LOADED IN
008600* THAT ORDER, SAME SUBSCRIPTED-TABLE IDIOM AS THE PRICE-TABLE
008700* UTILITY THIS PROGRAM WAS GROWN FROM.
008800 01  WS-BOOK-SUBS                    BINARY.
008900     05  WS-LVL-SUB                  PIC S9(4).
009000     05  WS-LVL-IX                   PIC S9(4).
009100     05  FILLER                      PIC S9(4).
009200*
009300 01  WS-BOOK-TABLE VALUE ZERO.
009400     05  WS-BOOK-COUNT               PIC 9(4)  COMP.
009500     05  WS-LVL-GROUP OCCURS 50 TIMES.
009600         10  WS-LVL-PRICE            PIC 9V9(4).
009700         10  WS-LVL-SIZE             PIC 9(7)V99.
009800     05  FILLER                      PIC X(01).
009900*
010000 01  WS-XPM-WORK.
010100     05  WS-XPM-REMAINING-USD        PIC 9(9)V99.
010200     05  WS-XPM-REMAINING-R REDEFINES
010300         WS-XPM-REMAINING-USD        PIC 9(7)V9999.
010400     05  WS-XPM-LEVEL-VALUE          PIC 9(9)V99.
010500     05  WS-XPM-FILL-SHARES          PIC 9(9)V9999.
010600     05  WS-XPM-SUM-USD-SPENT        PIC 9(9)V99.
010700     05  WS-XPM-SUM-SHARES           PIC 9(9)V9999.
010800     05  WS-XPM-BASE-PRICE           PIC 9V9(4).
010900     05  WS-XPM-BASE-PRICE-X REDEFINES
011000         WS-XPM-BASE-PRICE           PIC X(06).
011100     05  WS-XPM-AVG-EXEC-PRICE       PIC 9V9(4).
011200     05  WS-XPM-IMPACT               PIC 9V9(4).
011300     05  WS-XPM-SLIPPAGE             PIC 9V9(4).
011400     05  WS-XPM-SLIPPAGE-BPS         PIC 9(5)  VALUE 00020.
011500     05  WS-XPM-FEE-BPS              PIC 9(5)  VALUE 00010.
011600     05  WS-XPM-FEE                  PIC 9V9(4).
011700     05  WS-XPM-FINAL-PRICE          PIC 9V9(4).
011800     05  WS-XPM-FINAL-PRICE-X REDEFINES
011900         WS-XPM-FINAL-PRICE          PIC X(06).
012000     05  FILLER                      PIC X(01).
012100*
012200 01  WS-EDIT-FIELDS.
012300     05  WS-EDIT-PRICE               PIC Z.9999.
012400     05  WS-EDIT-SIZE                PIC ZZZZ9.99.
012500     05  FILLER                      PIC X(01).
012600*
012700******************************************************************
012800* WS-REQUEST-STATUS IS KEPT STANDALONE, NOT IN THE STATUS GROUP
012900* ABOVE, SINCE THE REQUEST CARD IS READ ONCE AHEAD OF THE BOOK
013000* AND ITS STATUS IS NEVER TESTED AGAIN AFTER 150-READ-REQUEST-
013100* RECORD RETURNS.
013200******************************************************************
013300 77  WS-REQUEST-STATUS               PIC X(02) VALUE SPACES.
013400******************************************************************
013500 PROCEDURE DIVISION.
013600*-----------------------*
013700 000-MAIN-LOGIC.
013800*
013900     PERFORM 100-OPEN-FILES.
014000     PERFORM 150-READ-REQUEST-RECORD.
014100     PERFORM 200-LOAD-BOOK-TABLE.
014200*
014300     IF WS-BOOK-COUNT = 0
014400         SET WS-NO-LEVELS-ON-SIDE TO TRUE
014500         PERFORM 500-PRINT-RESULT
014600     ELSE
014700         PERFORM 300-WALK-BOOK-LEVELS
014800         PERFORM 400-COMPUTE-FINAL-PRICE
014900         PERFORM 500-PRINT-RESULT
015000     END-IF.
015100*
015200     PERFORM 900-CLOSE-FILES.
015300     STOP RUN.
015400*
015500 100-OPEN-FILES.
015600*
015700     OPEN INPUT  REQUEST-FILE.
015800     OPEN INPUT  BOOK-FILE.
015900     OPEN OUTPUT REPORT-FILE.
016000*
016100 150-READ-REQUEST-RECORD.
016200*
016300     READ REQUEST-FILE
016400         AT END
016500             MOVE 'BUY ' TO XPM-SIDE
016600             MOVE 0 TO XPM-ORDER-SIZE
016700     END-READ.
016800*
016900     MOVE XPM-ORDER-SIZE TO WS-XPM-REMAINING-USD.
017000*
017100 200-LOAD-BOOK-TABLE.
017200*
017300     MOVE 0 TO WS-BOOK-COUNT.
017400     PERFORM 210-READ-ONE-LEVEL.
017500*
017600     PERFORM 220-STORE-ONE-LEVEL
017700         VARYING WS-LVL-SUB FROM 1 BY 1
017800         UNTIL WS-BOOK-EOF OR WS-LVL-SUB > 50.
017900*
018000 210-READ-ONE-LEVEL.
018100*
018200     READ BOOK-FILE
018300         AT END SET WS-BOOK-EOF TO TRUE
018400     END-READ.
018500*
018600 220-STORE-ONE-LEVEL.
018700*
018800     ADD 1 TO WS-BOOK-COUNT.
018900     MOVE OBL-PRICE TO WS-LVL-PRICE(WS-LVL-SUB).
019000     MOVE OBL-SIZE  TO WS-LVL-SIZE(WS-LVL-SUB).
019100     PERFORM 210-READ-ONE-LEVEL.
019200*
019300 300-WALK-BOOK-LEVELS.
019400*
019500     MOVE WS-LVL-PRICE(1) TO WS-XPM-BASE-PRICE.
019600     MOVE 0 TO WS-XPM-SUM-USD-SPENT.
019700     MOVE 0 TO WS-XPM-SUM-SHARES.
019800*
019900     PERFORM 302-WALK-ONE-LEVEL
020000         VARYING WS-LVL-IX FROM 1 BY 1
020100         UNTIL WS-LVL-IX > WS-BOOK-COUNT OR WS-ORDER-FILLED.
020200*
020300     IF WS-XPM-SUM-SHARES > 0
020400         COMPUTE WS-XPM-AVG-EXEC-PRICE ROUNDED =
020500             WS-XPM-SUM-USD-SPENT / WS-XPM-SUM-SHARES
020600     ELSE
020700         MOVE WS-XPM-BASE-PRICE TO WS-XPM-AVG-EXEC-PRICE
020800     END-IF.
020900*
021000 302-WALK-ONE-LEVEL.
021100*
021200     COMPUTE WS-XPM-LEVEL-VALUE ROUNDED =
021300         WS-LVL-PRICE(WS-LVL-IX) * WS-LVL-SIZE(WS-LVL-IX).
021400*
021500     IF WS-XPM-REMAINING-USD >= WS-XPM-LEVEL-VALUE
021600         ADD WS-XPM-LEVEL-VALUE TO WS-XPM-SUM-USD-SPENT
021700         ADD WS-LVL-SIZE(WS-LVL-IX) TO WS-XPM-SUM-SHARES
021800         SUBTRACT WS-XPM-LEVEL-VALUE FROM WS-XPM-REMAINING-USD
021900         IF WS-XPM-REMAINING-USD = 0
022000             SET WS-ORDER-FILLED TO TRUE
022100         END-IF
022200     ELSE
022300         IF WS-XPM-REMAINING-USD > 0
022400             COMPUTE WS-XPM-FILL-SHARES ROUNDED =
022500                 WS-XPM-REMAINING-USD / WS-LVL-PRICE(WS-LVL-IX)
022600             ADD WS-XPM-REMAINING-USD TO WS-XPM-SUM-USD-SPENT
022700             ADD WS-XPM-FILL-SHARES TO WS-XPM-SUM-SHARES
022800         END-IF
022900         SET WS-ORDER-FILLED TO TRUE
023000     END-IF.
023100*
023200 400-COMPUTE-FINAL-PRICE.
023300*
023400     IF WS-XPM-AVG-EXEC-PRICE >= WS-XPM-BASE-PRICE
023500         COMPUTE WS-XPM-IMPACT =
023600             WS-XPM-AVG-EXEC-PRICE - WS-XPM-BASE-PRICE
023700     ELSE
023800         COMPUTE WS-XPM-IMPACT =
023900             WS-XPM-BASE-PRICE - WS-XPM-AVG-EXEC-PRICE
024000     END-IF.
024100*
024200     COMPUTE WS-XPM-SLIPPAGE ROUNDED =
024300         WS-XPM-BASE-PRICE * WS-XPM-SLIPPAGE-BPS / 10000.
024400     COMPUTE WS-XPM-FEE ROUNDED =
024500         WS-XPM-BASE-PRICE * WS-XPM-FEE-BPS / 10000.
024600*
024700     IF XPM-SIDE-IS-SELL
024800         COMPUTE WS-XPM-FINAL-PRICE =
024900             WS-XPM-BASE-PRICE - WS-XPM-IMPACT - WS-XPM-SLIPPAGE
025000     ELSE
025100         COMPUTE WS-XPM-FINAL-PRICE =
025200             WS-XPM-BASE-PRICE + WS-XPM-IMPACT + WS-XPM-SLIPPAGE
025300     END-IF.
025400*
025500 500-PRINT-RESULT.
025600*
025700     MOVE SPACES TO REPORT-LINE.
025800     STRING '========== SURVXPM EXECUTION PRICE MODEL =========='
025900         DELIMITED BY SIZE INTO REPORT-LINE.
026000     WRITE REPORT-LINE.
026100*
026200     IF WS-NO-LEVELS-ON-SIDE
026300         MOVE SPACES TO REPORT-LINE
026400         STRING 'ERROR - NO ORDER-BOOK LEVELS ON REQUESTED SIDE'
026500             DELIMITED BY SIZE INTO REPORT-LINE
026600         WRITE REPORT-LINE
026700         GO TO 500-EX
026800     END-IF.
026900*
027000     MOVE SPACES TO REPORT-LINE.
027100     STRING 'SIDE ..................... ' XPM-SIDE
027200         DELIMITED BY SIZE INTO REPORT-LINE.
027300     WRITE REPORT-LINE.
027400*
027500     MOVE XPM-ORDER-SIZE TO WS-EDIT-SIZE.
027600     MOVE SPACES TO REPORT-LINE.
027700     STRING 'ORDER SIZE (USD) ......... $' WS-EDIT-SIZE
027800         DELIMITED BY SIZE INTO REPORT-LINE.
027900     WRITE REPORT-LINE.
028000*
028100     MOVE WS-XPM-BASE-PRICE TO WS-EDIT-PRICE.
028200     MOVE SPACES TO REPORT-LINE.
028300     STRING 'BASE PRICE ............... ' WS-EDIT-PRICE
028400         DELIMITED BY SIZE INTO REPORT-LINE.
028500     WRITE REPORT-LINE.
028600*
028700     MOVE WS-XPM-AVG-EXEC-PRICE TO WS-EDIT-PRICE.
028800     MOVE SPACES TO REPORT-LINE.
028900     STRING 'AVG EXECUTION PRICE (VWAP) ' WS-EDIT-PRICE
029000         DELIMITED BY SIZE INTO REPORT-LINE.
029100     WRITE REPORT-LINE.
029200*
029300     MOVE WS-XPM-IMPACT TO WS-EDIT-PRICE.
029400     MOVE SPACES TO REPORT-LINE.
029500     STRING 'MARKET IMPACT ............ ' WS-EDIT-PRICE
029600         DELIMITED BY SIZE INTO REPORT-LINE.
029700     WRITE REPORT-LINE.
029800*
029900     MOVE WS-XPM-SLIPPAGE TO WS-EDIT-PRICE.
030000     MOVE SPACES TO REPORT-LINE.
030100     STRING 'SLIPPAGE (20 BPS OF BASE). ' WS-EDIT-PRICE
030200         DELIMITED BY SIZE INTO REPORT-LINE.
030300     WRITE REPORT-LINE.
030400*
030500     MOVE WS-XPM-FEE TO WS-EDIT-PRICE.
030600     MOVE SPACES TO REPORT-LINE.
030700     STRING 'FEE (10 BPS OF BASE, INFO) ' WS-EDIT-PRICE
030800         DELIMITED BY SIZE INTO REPORT-LINE.
030900     WRITE REPORT-LINE.
031000*
031100     MOVE WS-XPM-FINAL-PRICE TO WS-EDIT-PRICE.
031200     MOVE SPACES TO REPORT-LINE.
031300     STRING 'FINAL PRICE .............. ' WS-EDIT-PRICE
031400         DELIMITED BY SIZE INTO REPORT-LINE.
031500     WRITE REPORT-LINE.
031600*
031700 500-EX.
031800     EXIT.
031900*
032000 900-CLOSE-FILES.
032100*
032200     CLOSE REQUEST-FILE.
032300     CLOSE BOOK-FILE.
032400     CLOSE REPORT-FILE.
032500*
