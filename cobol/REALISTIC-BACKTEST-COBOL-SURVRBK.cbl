000100******************************************************************
000200* Author: K.L. MCADAMS
000300* Date: 22-03-1996
000400* Purpose: OUT-OF-SAMPLE BACKTEST OF THE ALERT FILE - HOLDS BACK
000500*        : THE FIRST 70 PERCENT OF ALERTS AS A TRAINING SET AND
000600*        : SIMULATES A REALISTIC FILL (DRIFT PLUS SLIPPAGE) ON THE
000700*        : REMAINDER.  REPLACES THE OLD RANDOM-WALK DRAFT, WHICH
000800*        : COULD NOT BE RERUN TO THE SAME ANSWER TWICE.
000900* Tectonics: COBC
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200******************************************************************
001300 PROGRAM-ID.    SURVRBK.
001400 AUTHOR.        K.L. MCADAMS.
001500 INSTALLATION.  MERIDIAN EXCHANGE COMPLIANCE SYSTEMS.
001600 DATE-WRITTEN.  22-03-1996.
001700 DATE-COMPILED.
001800 SECURITY.      CONFIDENTIAL - COMPLIANCE DESK USE ONLY.
001900******************************************************************
002000* CHANGE LOG
002100* ---------------------------------------------------------------
002200* 1996-03-22  KLM   0179  ORIGINAL REALISTIC BACKTEST - DRIFT FEED
002300*                         REPLACES THE RANDOM-WALK DRAFT THAT
002400*                         COULD NOT BE RERUN TO THE SAME ANSWER.
002500* 1996-06-10  KLM   0184  ADDED THE COUNTING PASS SO THE 70/30
002600*                         SPLIT POINT IS KNOWN BEFORE THE TEST
002700*                         SET IS SCORED (FILE HAS TO BE REREAD).
002800* 1998-11-09  DJF   0091  Y2K REVIEW - ALL DATES ARE EPOCH
002900*                         SECONDS, NO 2-DIGIT YEAR FIELDS. NO
003000*                         CHANGE REQUIRED.
003100* 2002-08-01  MTV   0107  MINIMUM-FIVE-ALERTS GUARD ADDED - DESK
003200*                         RAN THIS AGAINST A ONE-DAY TEST FILE AND
003300*                         GOT A MEANINGLESS SINGLE-TRADE REPORT.
003400******************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700******************************************************************
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ALERT-FILE   ASSIGN TO ALERTS
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS WS-ALERT-STATUS.
004700*
004800     SELECT DRIFT-FILE   ASSIGN TO DRIFT
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS WS-DRIFT-STATUS.
005100*
005200     SELECT REPORT-FILE  ASSIGN TO REPORT
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS WS-REPORT-STATUS.
005500*
005600******************************************************************
005700 DATA DIVISION.
005800******************************************************************
005900 FILE SECTION.
006000 FD  ALERT-FILE  RECORDING MODE F.
006100     COPY ALRREC.
006200*
006300 FD  DRIFT-FILE  RECORDING MODE F.
006400     COPY DRFREC.
006500*
006600 FD  REPORT-FILE RECORDING MODE F.
006700 01  REPORT-LINE.
006800     05  WS-RPT-TEXT                 PIC X(131).
006900     05  FILLER                      PIC X(01).
007000******************************************************************
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300 01  WS-FILE-STATUSES.
007400     05  WS-DRIFT-STATUS             PIC X(02) VALUE SPACES.
007500     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
007600     05  FILLER                      PIC X(01).
007700*
007800 01  WS-SWITCHES.
007900     05  WS-ALERT-EOF-SW             PIC X     VALUE 'N'.
008000         88  WS-ALERT-EOF                VALUE 'Y'.
008100     05  WS-INSUFFICIENT-SW          PIC X     VALUE 'N'.
008200         88  WS-INSUFFICIENT-DATA        VALUE 'Y'.
008300     05  FILLER                      PIC X(01).
008400*
008500 01  WS-ERR-FIELDS.
008600     05  WS-ERR-MSG                  PIC X(40).
008700     05  WS-ERR-CDE                  PIC X(02).
008800     05  WS-ERR-PROC                 PIC X(20).
008900     05  FILLER                      PIC X(01).
009000*
009100 01  WS-RBK-COUNTS.
009200     05  WS-RBK-TOTAL-COUNT          PIC 9(7)  COMP.
009300     05  WS-RBK-TRAIN-SIZE           PIC 9(7)  COMP.
009400     05  WS-RBK-TEST-SIZE            PIC 9(7)  COMP.
009500     05  WS-RBK-VALID-COUNT          PIC 9(7)  COMP.
009600     05  WS-RBK-WIN-COUNT            PIC 9(7)  COMP.
009700     05  WS-RBK-SKIP-IX              PIC 9(7)  COMP.
009800     05  WS-RBK-WIN-IX               PIC 9(1)  COMP.
009900     05  FILLER                      PIC X(01).
010000*
010100 01  WS-RBK-WORK.
010200     05  WS-RBK-SPLIT-FRACTION       PIC V9(4) VALUE 0.7000.
010300     05  WS-RBK-EXEC-PRICE           PIC 9(3)V9(4).
010400     05  WS-RBK-EXEC-PRICE-R REDEFINES
010500         WS-RBK-EXEC-PRICE           PIC 9(3)V99.
010600     05  WS-RBK-ENTRY-PRICE          PIC 9(3)V9(4).
010700     05  WS-RBK-EXIT-PRICE           PIC 9(3)V9(4).
010800     05  WS-RBK-SLIPPAGE-FACTOR      PIC 9V9(4) VALUE 1.0020.
010900     05  WS-RBK-EXIT-SUM             PIC S9(4)V9(4).
011000     05  WS-RBK-EXIT-N               PIC 9(1)  COMP.
011100     05  WS-RBK-PNL                  PIC S9(3)V9(4).
011200     05  WS-RBK-ROI                  PIC S9(3)V9(4).
011300     05  WS-RBK-SUM-ROI              PIC S9(7)V9(4).
011400     05  WS-RBK-AVG-ROI              PIC S9(5)V9(4).
011500     05  WS-RBK-WIN-RATE             PIC 9(3)V9.
011600     05  WS-RBK-BEST-ROI             PIC S9(3)V9(4).
011700     05  WS-RBK-BEST-ROI-X REDEFINES
011800         WS-RBK-BEST-ROI             PIC X(08).
011900     05  WS-RBK-WORST-ROI            PIC S9(3)V9(4).
012000     05  WS-RBK-WORST-ROI-X REDEFINES
012100         WS-RBK-WORST-ROI            PIC X(08).
012200     05  FILLER                      PIC X(01).
012300*
012400 01  WS-EDIT-FIELDS.
012500     05  WS-EDIT-COUNT               PIC ZZZZZZ9.
012600     05  WS-EDIT-ROI-PCT             PIC +ZZ9.99.
012700     05  WS-EDIT-WIN-PCT             PIC ZZ9.9.
012800     05  FILLER                      PIC X(01).
012900*
013000******************************************************************
013100* WS-ALERT-STATUS IS CARRIED AS A STANDALONE ITEM, NOT GROUPED
013200* WITH THE OTHER FILE STATUSES, SINCE THE COUNTING PASS IN
013300* 100-COUNT-ALERTS AND THE SCORING PASS BELOW EACH TEST IT
013400* SEPARATELY AGAINST '10' ACROSS TWO DIFFERENT OPENS OF THE SAME
013500* FILE (CR 0184).
013600******************************************************************
013700 77  WS-ALERT-STATUS                 PIC X(02) VALUE SPACES.
013800******************************************************************
013900 PROCEDURE DIVISION.
014000******************************************************************
014100*
014200 A0001-MAIN.
014300*
014400     PERFORM B0001-OPEN-FILES      THRU B0001-EX.
014500     PERFORM C0001-COUNT-ALERTS    THRU C0001-EX.
014600*
014700     IF WS-RBK-TOTAL-COUNT < 5
014800         SET WS-INSUFFICIENT-DATA TO TRUE
014900     ELSE
015000         COMPUTE WS-RBK-TRAIN-SIZE =
015100             WS-RBK-TOTAL-COUNT * WS-RBK-SPLIT-FRACTION
015200         COMPUTE WS-RBK-TEST-SIZE =
015300             WS-RBK-TOTAL-COUNT - WS-RBK-TRAIN-SIZE
015400         PERFORM D0001-REOPEN-FILES       THRU D0001-EX
015500         PERFORM E0001-SKIP-TRAIN-ALERTS  THRU E0001-EX
015600         PERFORM F0001-PROCESS-TEST-ALERTS THRU F0001-EX
015700             UNTIL WS-ALERT-EOF
015800     END-IF.
015900*
016000     PERFORM G0001-PRINT-SUMMARY   THRU G0001-EX.
016100     PERFORM Z0001-CLOSE-FILES     THRU Z0001-EX.
016200*
016300     STOP RUN.
016400*
016500 A0001-MAIN-EX.
016600     EXIT.
016700*----------------------------------------------------------------*
016800 B0001-OPEN-FILES.
016900*----------------------------------------------------------------*
017000     OPEN INPUT  ALERT-FILE.
017100     IF WS-ALERT-STATUS NOT = '00'
017200         MOVE 'ERROR OPENING ALERT FILE'  TO WS-ERR-MSG
017300         MOVE WS-ALERT-STATUS             TO WS-ERR-CDE
017400         MOVE 'B0001-OPEN-FILES'          TO WS-ERR-PROC
017500         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
017600     END-IF.
017700*
017800     OPEN INPUT  DRIFT-FILE.
017900     IF WS-DRIFT-STATUS NOT = '00'
018000         MOVE 'ERROR OPENING DRIFT FILE'  TO WS-ERR-MSG
018100         MOVE WS-DRIFT-STATUS             TO WS-ERR-CDE
018200         MOVE 'B0001-OPEN-FILES'          TO WS-ERR-PROC
018300         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
018400     END-IF.
018500*
018600     OPEN OUTPUT REPORT-FILE.
018700*
018800 B0001-EX.
018900     EXIT.
019000*----------------------------------------------------------------*
019100 C0001-COUNT-ALERTS.
019200*----------------------------------------------------------------*
019300* FIRST PASS - COUNT THE ALERTS SO THE 70/30 SPLIT POINT IS KNOWN
019400* BEFORE ANY TEST-SET SCORING IS DONE.
019500     MOVE 0 TO WS-RBK-TOTAL-COUNT.
019600     PERFORM C0002-READ-FOR-COUNT
019700         UNTIL WS-ALERT-EOF.
019800*
019900 C0001-EX.
020000     EXIT.
020100*----------------------------------------------------------------*
020200 C0002-READ-FOR-COUNT.
020300*----------------------------------------------------------------*
020400     READ ALERT-FILE
020500         AT END SET WS-ALERT-EOF TO TRUE
020600         NOT AT END
020700             ADD 1 TO WS-RBK-TOTAL-COUNT
020800     END-READ.
020900*----------------------------------------------------------------*
021000 D0001-REOPEN-FILES.
021100*----------------------------------------------------------------*
021200* SECOND PASS SETUP - CLOSE AND REOPEN BOTH INPUT FILES SO THE
021300* TRAIN/TEST SPLIT CAN BE WALKED FROM THE FIRST RECORD AGAIN.
021400     CLOSE ALERT-FILE.
021500     CLOSE DRIFT-FILE.
021600     OPEN INPUT ALERT-FILE.
021700     OPEN INPUT DRIFT-FILE.
021800     SET WS-ALERT-EOF TO FALSE.
021900     MOVE 'N' TO WS-ALERT-EOF-SW.
022000*
022100 D0001-EX.
022200     EXIT.
022300*----------------------------------------------------------------*
022400 E0001-SKIP-TRAIN-ALERTS.
022500*----------------------------------------------------------------*
022600* TRAIN-SET ALERTS ARE READ AND DISCARDED - THEY ARE HELD BACK
022700* FROM THE BACKTEST BY DEFINITION.
022800     PERFORM E0002-SKIP-ONE-PAIR
022900         VARYING WS-RBK-SKIP-IX FROM 1 BY 1
023000         UNTIL WS-RBK-SKIP-IX > WS-RBK-TRAIN-SIZE
023100             OR WS-ALERT-EOF.
023200*
023300 E0001-EX.
023400     EXIT.
023500*----------------------------------------------------------------*
023600 E0002-SKIP-ONE-PAIR.
023700*----------------------------------------------------------------*
023800     READ ALERT-FILE
023900         AT END SET WS-ALERT-EOF TO TRUE
024000     END-READ.
024100     IF NOT WS-ALERT-EOF
024200         READ DRIFT-FILE
024300             AT END CONTINUE
024400         END-READ
024500     END-IF.
024600*----------------------------------------------------------------*
024700 F0001-PROCESS-TEST-ALERTS.
024800*----------------------------------------------------------------*
024900     PERFORM F0002-READ-TEST-PAIR THRU F0002-EX.
025000     IF NOT WS-ALERT-EOF
025100         PERFORM F0003-COMPUTE-ONE-RESULT THRU F0003-EX
025200     END-IF.
025300*
025400 F0001-EX.
025500     EXIT.
025600*----------------------------------------------------------------*
025700 F0002-READ-TEST-PAIR.
025800*----------------------------------------------------------------*
025900     READ ALERT-FILE
026000         AT END SET WS-ALERT-EOF TO TRUE
026100     END-READ.
026200     IF NOT WS-ALERT-EOF
026300         READ DRIFT-FILE
026400             AT END CONTINUE
026500         END-READ
026600     END-IF.
026700*
026800 F0002-EX.
026900     EXIT.
027000*----------------------------------------------------------------*
027100 F0003-COMPUTE-ONE-RESULT.
027200*----------------------------------------------------------------*
027300     IF ALR-CURRENT-PRICE NOT > 0
027400         GO TO F0003-EX
027500     END-IF.
027600*
027700     COMPUTE WS-RBK-EXEC-PRICE =
027800         ALR-CURRENT-PRICE * (1 + DRF-DRIFT-FACTOR).
027900     COMPUTE WS-RBK-ENTRY-PRICE ROUNDED =
028000         WS-RBK-EXEC-PRICE * WS-RBK-SLIPPAGE-FACTOR.
028100*
028200     MOVE 0 TO WS-RBK-EXIT-SUM.
028300     MOVE 0 TO WS-RBK-EXIT-N.
028400     PERFORM F0004-ACCUM-EXIT-PRICE
028500         VARYING WS-RBK-WIN-IX FROM 1 BY 1
028600         UNTIL WS-RBK-WIN-IX > DRF-EXIT-WINDOW-COUNT.
028700*
028800     IF WS-RBK-EXIT-N > 0
028900         COMPUTE WS-RBK-EXIT-PRICE ROUNDED =
029000             WS-RBK-EXIT-SUM / WS-RBK-EXIT-N
029100     ELSE
029200         COMPUTE WS-RBK-EXIT-PRICE ROUNDED =
029300             ALR-CURRENT-PRICE * (1 + DRF-EXIT-DRIFT)
029400     END-IF.
029500*
029600     COMPUTE WS-RBK-PNL = WS-RBK-EXIT-PRICE - WS-RBK-ENTRY-PRICE.
029700     IF WS-RBK-ENTRY-PRICE > 0
029800         COMPUTE WS-RBK-ROI ROUNDED =
029900             WS-RBK-PNL / WS-RBK-ENTRY-PRICE
030000     ELSE
030100         MOVE 0 TO WS-RBK-ROI
030200     END-IF.
030300*
030400     ADD 1 TO WS-RBK-VALID-COUNT.
030500     ADD WS-RBK-ROI TO WS-RBK-SUM-ROI.
030600     IF WS-RBK-ROI > 0
030700         ADD 1 TO WS-RBK-WIN-COUNT
030800     END-IF.
030900*
031000     IF WS-RBK-VALID-COUNT = 1
031100         MOVE WS-RBK-ROI TO WS-RBK-BEST-ROI
031200         MOVE WS-RBK-ROI TO WS-RBK-WORST-ROI
031300     ELSE
031400         IF WS-RBK-ROI > WS-RBK-BEST-ROI
031500             MOVE WS-RBK-ROI TO WS-RBK-BEST-ROI
031600         END-IF
031700         IF WS-RBK-ROI < WS-RBK-WORST-ROI
031800             MOVE WS-RBK-ROI TO WS-RBK-WORST-ROI
031900         END-IF
032000     END-IF.
032100*
032200 F0003-EX.
032300     EXIT.
032400*----------------------------------------------------------------*
032500 F0004-ACCUM-EXIT-PRICE.
032600*----------------------------------------------------------------*
032700     IF DRF-EXIT-WINDOW-PRICE(WS-RBK-WIN-IX) > 0
032800         ADD DRF-EXIT-WINDOW-PRICE(WS-RBK-WIN-IX)
032900             TO WS-RBK-EXIT-SUM
033000         ADD 1 TO WS-RBK-EXIT-N
033100     END-IF.
033200*----------------------------------------------------------------*
033300 G0001-PRINT-SUMMARY.
033400*----------------------------------------------------------------*
033500     MOVE SPACES TO REPORT-LINE.
033600     STRING '====== SURVRBK REALISTIC BACKTEST SUMMARY ======='
033700         DELIMITED BY SIZE INTO REPORT-LINE.
033800     WRITE REPORT-LINE.
033900*
034000     IF WS-INSUFFICIENT-DATA
034100         MOVE SPACES TO REPORT-LINE
034200         STRING 'INSUFFICIENT DATA - FEWER THAN 5 ALERTS ON FILE'
034300             DELIMITED BY SIZE INTO REPORT-LINE
034400         WRITE REPORT-LINE
034500         GO TO G0001-EX
034600     END-IF.
034700*
034800     MOVE WS-RBK-TOTAL-COUNT TO WS-EDIT-COUNT.
034900     MOVE SPACES TO REPORT-LINE.
035000     STRING 'TOTAL ALERTS ON FILE ..... ' WS-EDIT-COUNT
035100         DELIMITED BY SIZE INTO REPORT-LINE.
035200     WRITE REPORT-LINE.
035300*
035400     MOVE WS-RBK-TRAIN-SIZE TO WS-EDIT-COUNT.
035500     MOVE SPACES TO REPORT-LINE.
035600     STRING 'TRAIN SIZE (70 PCT) ...... ' WS-EDIT-COUNT
035700         DELIMITED BY SIZE INTO REPORT-LINE.
035800     WRITE REPORT-LINE.
035900*
036000     MOVE WS-RBK-TEST-SIZE TO WS-EDIT-COUNT.
036100     MOVE SPACES TO REPORT-LINE.
036200     STRING 'TEST SIZE (30 PCT) ....... ' WS-EDIT-COUNT
036300         DELIMITED BY SIZE INTO REPORT-LINE.
036400     WRITE REPORT-LINE.
036500*
036600     MOVE WS-RBK-VALID-COUNT TO WS-EDIT-COUNT.
036700     MOVE SPACES TO REPORT-LINE.
036800     STRING 'VALID RESULTS ............ ' WS-EDIT-COUNT
036900         DELIMITED BY SIZE INTO REPORT-LINE.
037000     WRITE REPORT-LINE.
037100*
037200     IF WS-RBK-VALID-COUNT > 0
037300         COMPUTE WS-RBK-AVG-ROI ROUNDED =
037400             (WS-RBK-SUM-ROI / WS-RBK-VALID-COUNT) * 100
037500         MOVE WS-RBK-AVG-ROI TO WS-EDIT-ROI-PCT
037600         COMPUTE WS-RBK-WIN-RATE ROUNDED =
037700             (WS-RBK-WIN-COUNT / WS-RBK-VALID-COUNT) * 100
037800         MOVE WS-RBK-WIN-RATE TO WS-EDIT-WIN-PCT
037900     ELSE
038000         MOVE 0 TO WS-EDIT-ROI-PCT
038100         MOVE 0 TO WS-EDIT-WIN-PCT
038200     END-IF.
038300*
038400     MOVE SPACES TO REPORT-LINE.
038500     STRING 'AVG ROI 24H ............... ' WS-EDIT-ROI-PCT '%'
038600         DELIMITED BY SIZE INTO REPORT-LINE.
038700     WRITE REPORT-LINE.
038800*
038900     MOVE SPACES TO REPORT-LINE.
039000     STRING 'WIN RATE .................. ' WS-EDIT-WIN-PCT '%'
039100         DELIMITED BY SIZE INTO REPORT-LINE.
039200     WRITE REPORT-LINE.
039300*
039400     MOVE WS-RBK-BEST-ROI TO WS-EDIT-ROI-PCT.
039500     MOVE SPACES TO REPORT-LINE.
039600     STRING 'BEST TRADE (ROI) .......... ' WS-EDIT-ROI-PCT '%'
039700         DELIMITED BY SIZE INTO REPORT-LINE.
039800     WRITE REPORT-LINE.
039900*
040000     MOVE WS-RBK-WORST-ROI TO WS-EDIT-ROI-PCT.
040100     MOVE SPACES TO REPORT-LINE.
040200     STRING 'WORST TRADE (ROI) ......... ' WS-EDIT-ROI-PCT '%'
040300         DELIMITED BY SIZE INTO REPORT-LINE.
040400     WRITE REPORT-LINE.
040500*
040600 G0001-EX.
040700     EXIT.
040800*----------------------------------------------------------------*
040900 Y0001-ERR-HANDLING.
041000*----------------------------------------------------------------*
041100     DISPLAY '********************************'.
041200     DISPLAY '  ERROR HANDLING REPORT '.
041300     DISPLAY '********************************'.
041400     DISPLAY '  ' WS-ERR-MSG.
041500     DISPLAY '  ' WS-ERR-CDE.
041600     DISPLAY '  ' WS-ERR-PROC.
041700     DISPLAY '********************************'.
041800     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
041900     STOP RUN.
042000*
042100 Y0001-EXIT.
042200     EXIT.
042300*----------------------------------------------------------------*
042400 Z0001-CLOSE-FILES.
042500*----------------------------------------------------------------*
042600     CLOSE ALERT-FILE.
042700     CLOSE DRIFT-FILE.
042800     CLOSE REPORT-FILE.
042900*
043000 Z0001-EX.
043100     EXIT.
043200*
