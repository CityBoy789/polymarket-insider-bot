000100******************************************************************
000200* OBLREC    -  ORDER-BOOK LEVEL LAYOUT (EXECUTION-PRICE MODEL)
000300* ---------------------------------------------------------------
000400* ONE OCCURRENCE PER PRICE LEVEL.  LEVELS ARRIVE BEST-FIRST:
000500* ASCENDING PRICE FOR THE ASK SIDE, DESCENDING PRICE FOR THE BID
000600* SIDE.  RECORD IS 14 BYTES FLAT - NO ROOM FOR A FILLER PAD.
000700*
000800* 1991-03-11  KLM   ORIGINAL LAYOUT FOR ORDER-BOOK WALK UTILITY
000900******************************************************************
001000*
001100 01  OBL-RECORD-IO.
001200     05  OBL-PRICE                   PIC 9V9(4).
001300     05  OBL-SIZE                    PIC 9(7)V99.
001400*
