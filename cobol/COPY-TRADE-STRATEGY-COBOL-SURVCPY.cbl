000100******************************************************************
000200* Author: K.L. MCADAMS
000300* Date: 05-09-1996
000400* Purpose: FOLLOW/SKIP DECISION FOR THE DESK'S COPY-TRADE BOOK -
000500*        : GATES EACH ALERT ON SCORE, WALLET WIN RATE AND THE
000600*        : DAILY LOSS LIMIT, SIZES THE POSITION, AND ROLLS THE
000700*        : DAILY LOSS FORWARD FROM THE REALIZED-OUTCOME FEED.
000800* Tectonics: COBC
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100*-----------------------*
001200 PROGRAM-ID.    SURVCPY.
001300 AUTHOR.        K.L. MCADAMS.
001400 INSTALLATION.  MERIDIAN EXCHANGE COMPLIANCE SYSTEMS.
001500 DATE-WRITTEN.  05-09-1996.
001600 DATE-COMPILED.
001700 SECURITY.      CONFIDENTIAL - COMPLIANCE DESK USE ONLY.
001800******************************************************************
001900* CHANGE LOG
002000* ---------------------------------------------------------------
002100* 1996-09-05  KLM   0299  ORIGINAL COPY-TRADE GATE - SCORE AND WIN
002200*                         RATE MINIMUMS, FIXED POSITION CAP.
002300* 1996-11-18  KLM   0304  ADDED DAILY LOSS LIMIT AND THE UPSI-0
002400*                         RUN SWITCH SO OPS CAN TURN COPY TRADING
002500*                         OFF FROM THE JCL WITHOUT A RECOMPILE.
002600* 1998-10-27  DJF   0091  Y2K REVIEW - DAY-NUMBER MATH IS EPOCH-
002700*                         SECONDS BASED, NOT CALENDAR YEAR. NO
002800*                         CHANGE REQUIRED.
002900* 2001-04-02  MTV   0358  PRINTED RUNNING DAILY LOSS ON EACH
003000*                         DECISION LINE - DESK WANTED TO SEE THE
003100*                         LIMIT APPROACHING, NOT JUST THE TRIP.
003200******************************************************************
003300*
003400 ENVIRONMENT DIVISION.
003500*-----------------------*
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON  STATUS IS WS-COPY-TRADING-ON
004000            OFF STATUS IS WS-COPY-TRADING-OFF.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ALERT-FILE  ASSIGN TO ALERTS
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS WS-ALERT-STATUS.
004700*
004800     SELECT LOSS-FILE   ASSIGN TO LOSSES
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS WS-LOSS-STATUS.
005100*
005200     SELECT REPORT-FILE ASSIGN TO REPORT
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS WS-REPORT-STATUS.
005500*
005600******************************************************************
005700 DATA DIVISION.
005800*-----------------------*
005900 FILE SECTION.
006000*
006100 FD  ALERT-FILE  RECORDING MODE F.
006200     COPY ALRREC.
006300*
006400 FD  LOSS-FILE   RECORDING MODE F.
006500     COPY CPYREC.
006600*
006700 FD  REPORT-FILE RECORDING MODE F.
006800 01  REPORT-LINE.
006900     05  WS-RPT-TEXT                 PIC X(131).
007000     05  FILLER                      PIC X(01).
007100*
007200 WORKING-STORAGE SECTION.
007300*
007400     COPY SRVPARM.
007500*
007600 01  WS-FILE-STATUSES.
007700     05  WS-ALERT-STATUS             PIC X(02) VALUE SPACES.
007800     05  WS-LOSS-STATUS              PIC X(02) VALUE SPACES.
007900     05  FILLER                      PIC X(01).
008000*
008100 01  WS-SWITCHES.
008200     05  WS-ALERT-EOF-SW             PIC X     VALUE 'N'.
008300         88  WS-ALERT-EOF                VALUE 'Y'.
008400     05  WS-CPY-DECISION-SW          PIC X     VALUE 'N'.
008500         88  WS-CPY-FOLLOW               VALUE 'Y'.
008600         88  WS-CPY-SKIP                 VALUE 'N'.
008700     05  FILLER                      PIC X(01).
008800*
008900 01  WS-CPY-COUNTERS                 BINARY.
009000     05  WS-CPY-FOLLOWED-COUNT       PIC 9(7).
009100     05  WS-CPY-SKIPPED-COUNT        PIC 9(7).
009200     05  WS-CPY-DAY-NUM              PIC 9(6).
009300     05  WS-CPY-LAST-DAY             PIC 9(6).
009400     05  FILLER                      PIC 9(4).
009500*
009600 01  WS-CPY-WORK.
009700     05  WS-CPY-LAST-DAY-X REDEFINES
009800         WS-CPY-LAST-DAY             PIC X(06).
009900     05  WS-CPY-DAILY-LOSS           PIC S9(7)V99.
010000     05  WS-CPY-DAILY-LOSS-X REDEFINES
010100         WS-CPY-DAILY-LOSS           PIC X(10).
010200     05  WS-CPY-THIS-LOSS            PIC S9(7)V99.
010300     05  WS-CPY-POSITION-SIZE        PIC 9(7)V99.
010400     05  WS-CPY-POSITION-SIZE-R REDEFINES
010500         WS-CPY-POSITION-SIZE        PIC 9(5)V9999.
010600     05  FILLER                      PIC X(01).
010700*
010800 01  WS-EDIT-FIELDS.
010900     05  WS-EDIT-SCORE               PIC Z9.9.
011000     05  WS-EDIT-WIN-RATE            PIC Z.9999.
011100     05  WS-EDIT-SIZE                PIC ZZZZ9.99.
011200     05  WS-EDIT-LOSS                PIC -ZZZZ9.99.
011300     05  FILLER                      PIC X(01).
011400*
011500******************************************************************
011600* WS-REPORT-STATUS IS CARRIED STANDALONE RATHER THAN IN THE GROUP
011700* ABOVE - THE REPORT FILE IS OPENED OUTPUT ONCE AND NEVER REREAD,
011800* SO ITS STATUS CARRIES NO DAILY-LOSS OR EOF MEANING FOR THE
011900* DESK TO TRACK ALONGSIDE THE OTHER TWO.
012000******************************************************************
012100 77  WS-REPORT-STATUS                PIC X(02) VALUE SPACES.
012200******************************************************************
012300 PROCEDURE DIVISION.
012400*-----------------------*
012500 MAIN-PARA.
012600*
012700     PERFORM OPEN-FILES.
012800     PERFORM INITIALIZE-WORK-AREAS.
012900     PERFORM READ-ALERT-RECORD.
013000*
013100     PERFORM PROCESS-ONE-ALERT UNTIL WS-ALERT-EOF.
013200*
013300     PERFORM PRINT-FINAL-TOTALS.
013400     PERFORM CLOSE-FILES.
013500     STOP RUN.
013600*
013700 OPEN-FILES.
013800*
013900     OPEN INPUT  ALERT-FILE.
014000     OPEN INPUT  LOSS-FILE.
014100     OPEN OUTPUT REPORT-FILE.
014200*
014300 INITIALIZE-WORK-AREAS.
014400*
014500     MOVE 0 TO WS-CPY-FOLLOWED-COUNT.
014600     MOVE 0 TO WS-CPY-SKIPPED-COUNT.
014700     MOVE 0 TO WS-CPY-LAST-DAY.
014800     MOVE 0 TO WS-CPY-DAILY-LOSS.
014900*
015000 READ-ALERT-RECORD.
015100*
015200     READ ALERT-FILE
015300         AT END SET WS-ALERT-EOF TO TRUE
015400     END-READ.
015500*
015600     IF NOT WS-ALERT-EOF
015700         READ LOSS-FILE
015800             AT END MOVE 0 TO CPY-REALIZED-PNL
015900         END-READ
016000     END-IF.
016100*
016200 PROCESS-ONE-ALERT.
016300*
016400     PERFORM CHECK-DAILY-LOSS-RESET.
016500     PERFORM EVALUATE-COPY-RULES.
016600*
016700     IF WS-CPY-FOLLOW
016800         PERFORM COMPUTE-POSITION-SIZE
016900         ADD 1 TO WS-CPY-FOLLOWED-COUNT
017000         IF CPY-REALIZED-PNL < 0
017100             PERFORM ACCUM-DAILY-LOSS
017200         END-IF
017300     ELSE
017400         MOVE 0 TO WS-CPY-POSITION-SIZE
017500         ADD 1 TO WS-CPY-SKIPPED-COUNT
017600     END-IF.
017700*
017800     PERFORM WRITE-DECISION-LINE.
017900     PERFORM READ-ALERT-RECORD.
018000*
018100 CHECK-DAILY-LOSS-RESET.
018200*
018300     DIVIDE ALR-TIMESTAMP BY 86400 GIVING WS-CPY-DAY-NUM.
018400*
018500     IF WS-CPY-DAY-NUM NOT = WS-CPY-LAST-DAY
018600         MOVE 0 TO WS-CPY-DAILY-LOSS
018700         MOVE WS-CPY-DAY-NUM TO WS-CPY-LAST-DAY
018800     END-IF.
018900*
019000 EVALUATE-COPY-RULES.
019100*
019200     IF WS-COPY-TRADING-ON
019300         AND WS-CPY-DAILY-LOSS < SRV-COPY-MAX-DAILY-LOSS
019400         AND ALR-SCORE NOT < SRV-COPY-MIN-SCORE
019500         AND ALR-WIN-RATE NOT < SRV-COPY-MIN-WIN-RATE
019600         SET WS-CPY-FOLLOW TO TRUE
019700     ELSE
019800         SET WS-CPY-SKIP TO TRUE
019900     END-IF.
020000*
020100 COMPUTE-POSITION-SIZE.
020200*
020300     IF ALR-TRD-VALUE < SRV-COPY-MAX-POSITION
020400         MOVE ALR-TRD-VALUE TO WS-CPY-POSITION-SIZE
020500     ELSE
020600         MOVE SRV-COPY-MAX-POSITION TO WS-CPY-POSITION-SIZE
020700     END-IF.
020800*
020900 ACCUM-DAILY-LOSS.
021000*
021100     COMPUTE WS-CPY-THIS-LOSS = CPY-REALIZED-PNL * -1.
021200     ADD WS-CPY-THIS-LOSS TO WS-CPY-DAILY-LOSS.
021300*
021400 WRITE-DECISION-LINE.
021500*
021600     MOVE ALR-SCORE TO WS-EDIT-SCORE.
021700     MOVE ALR-WIN-RATE TO WS-EDIT-WIN-RATE.
021800     MOVE WS-CPY-POSITION-SIZE TO WS-EDIT-SIZE.
021900     MOVE WS-CPY-DAILY-LOSS TO WS-EDIT-LOSS.
022000*
022100     MOVE SPACES TO REPORT-LINE.
022200*
022300     IF WS-CPY-FOLLOW
022400         STRING 'FOLLOW  ' ALR-WALLET ' SCORE ' WS-EDIT-SCORE
022500             ' WIN ' WS-EDIT-WIN-RATE ' SIZE $' WS-EDIT-SIZE
022600             ' DAILY LOSS $' WS-EDIT-LOSS
022700             DELIMITED BY SIZE INTO REPORT-LINE
022800     ELSE
022900         STRING 'SKIP    ' ALR-WALLET ' SCORE ' WS-EDIT-SCORE
023000             ' WIN ' WS-EDIT-WIN-RATE
023100             DELIMITED BY SIZE INTO REPORT-LINE
023200     END-IF.
023300*
023400     WRITE REPORT-LINE.
023500*
023600 PRINT-FINAL-TOTALS.
023700*
023800     MOVE SPACES TO REPORT-LINE.
023900     STRING '========== SURVCPY COPY-TRADE SUMMARY =========='
024000         DELIMITED BY SIZE INTO REPORT-LINE.
024100     WRITE REPORT-LINE.
024200*
024300     MOVE SPACES TO REPORT-LINE.
024400     STRING 'ALERTS FOLLOWED .... ' WS-CPY-FOLLOWED-COUNT
024500         DELIMITED BY SIZE INTO REPORT-LINE.
024600     WRITE REPORT-LINE.
024700*
024800     MOVE SPACES TO REPORT-LINE.
024900     STRING 'ALERTS SKIPPED ..... ' WS-CPY-SKIPPED-COUNT
025000         DELIMITED BY SIZE INTO REPORT-LINE.
025100     WRITE REPORT-LINE.
025200*
025300     MOVE WS-CPY-DAILY-LOSS TO WS-EDIT-LOSS.
025400     MOVE SPACES TO REPORT-LINE.
025500     STRING 'ENDING DAILY LOSS .. $' WS-EDIT-LOSS
025600         DELIMITED BY SIZE INTO REPORT-LINE.
025700     WRITE REPORT-LINE.
025800*
025900 CLOSE-FILES.
026000*
026100     CLOSE ALERT-FILE.
026200     CLOSE LOSS-FILE.
026300     CLOSE REPORT-FILE.
026400*
