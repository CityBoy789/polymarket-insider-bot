000100******************************************************************
000200* WALREC    -  WALLET MASTER RECORD AND DERIVED-STAT WORK AREA
000300* ---------------------------------------------------------------
000400* WAL-RECORD-IO IS THE MASTER FILE LAYOUT (WALLETS FILE), REBUILT
000500* IN FULL EACH SCAN RUN FROM THE IN-MEMORY WALLET TABLE.
000600* WAL-DERIVED-STATS IS NOT STORED; IT IS RECOMPUTED AS OF THE
000700* TRADE TIMESTAMP BEING SCORED (SEE SRVPARM FOR THRESHOLDS).
000800*
000900* 1989-11-09  RPW   ORIGINAL LAYOUT
001000* 1991-06-20  KLM   ADDED WAL-WIN-RATE (CR 0201, PERFORMANCE DESK)
001100* 1998-12-03  DJF   Y2K REVIEW - EPOCH TIMESTAMPS, NO CHANGE
001200******************************************************************
001300*
001400 01  WAL-RECORD-IO.
001500     05  WAL-ADDRESS                 PIC X(12).
001600     05  WAL-FIRST-SEEN              PIC 9(10).
001700     05  WAL-FIRST-SEEN-X REDEFINES
001800         WAL-FIRST-SEEN              PIC X(10).
001900     05  WAL-LAST-SEEN               PIC 9(10).
002000     05  WAL-TOTAL-VOLUME            PIC 9(9)V99.
002100     05  WAL-TOTAL-TRADES            PIC 9(6).
002200     05  WAL-UNIQUE-MARKETS          PIC 9(4).
002300     05  WAL-WIN-RATE                PIC 9V9(4).
002400     05  FILLER                      PIC X(06).
002500*
002600 01  WAL-DERIVED-STATS.
002700     05  WAL-AGE-DAYS                PIC 9(5)V9(4).
002800         88  WAL-IS-FRESH                VALUE 0 THRU 0029.9999.
002900     05  WAL-AVG-BET-SIZE            PIC 9(9)V99.
003000     05  WAL-MAX-CONCENTRATION       PIC 9V9(4).
003100     05  WAL-TOP-MARKET-TRD-COUNT    PIC 9(6) COMP.
003200     05  FILLER                      PIC X(01).
003300*
