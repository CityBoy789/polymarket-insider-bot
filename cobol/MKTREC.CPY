000100******************************************************************
000200* MKTREC    -  ACTIVE MARKET RECORD LAYOUT
000300* ---------------------------------------------------------------
000400* ONE OCCURRENCE PER ACTIVE MARKET.  KEY (MKT-ID) MATCHES
000500* TRD-MARKET ON TRDREC.  LOADED INTO AN IN-MEMORY TABLE ONCE PER
000600* SCAN RUN AND SEARCHED BY MKT-ID.
000700*
000800* 1989-11-05  RPW   ORIGINAL LAYOUT
000900* 1994-02-14  KLM   ADDED MKT-SLUG FOR CROSS-REFERENCE REPORTS
001000******************************************************************
001100*
001200 01  MKT-RECORD-IO.
001300     05  MKT-ID                      PIC X(12).
001400     05  MKT-TITLE                   PIC X(40).
001500     05  MKT-SLUG                    PIC X(30).
001600     05  MKT-PRICE                   PIC 9V9(4).
001700     05  FILLER                      PIC X(07).
001800*
