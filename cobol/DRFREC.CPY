000100******************************************************************
000200* DRFREC    -  REALISTIC-BACKTEST DRIFT FEED RECORD LAYOUT
000300* ---------------------------------------------------------------
000400* ONE RECORD PER ALERT, SAME ORDER AS THE ALERT FILE.  CARRIES THE
000500* PRICE-DRIFT FACTOR AND (WHEN THE DESK HAS THEM) THE EXIT-WINDOW
000600* PRICES SO THE REALISTIC BACKTEST CAN RUN WITHOUT A RANDOM-NUMBER
000700* GENERATOR - SEE CR 0179.  DRF-ALERT-KEY IS THE ALERT'S OWN
000800* TIMESTAMP, CARRIED ALONG PURELY AS A CROSS-CHECK THAT THE TWO
000900* FILES HAVE NOT DRIFTED OUT OF STEP WITH EACH OTHER.
001000*
001100* 1996-03-22  KLM   ORIGINAL LAYOUT FOR REALISTIC BACKTEST PROJECT
001200*                   (CR 0179, REPLACES THE OLD RANDOM-WALK DRAFT)
001300******************************************************************
001400*
001500 01  DRF-RECORD-IO.
001600     05  DRF-ALERT-KEY               PIC 9(10).
001700     05  DRF-ALERT-KEY-X REDEFINES
001800         DRF-ALERT-KEY               PIC X(10).
001900     05  DRF-DRIFT-FACTOR            PIC S9V9(4).
002000     05  DRF-EXIT-DRIFT              PIC S9V9(4).
002100     05  DRF-EXIT-WINDOW-COUNT       PIC 9(1).
002200     05  DRF-EXIT-WINDOW-TABLE OCCURS 3 TIMES.
002300         10  DRF-EXIT-WINDOW-PRICE   PIC S9V9(4).
002400     05  FILLER                      PIC X(01).
002500*
