000100******************************************************************
000200* Author: R. WIECZOREK
000300* Date: 11-11-1989
000400* Purpose: SURVEILLANCE TRACKER SCAN - SCORES EACH TRADE ON THE
000500*        : DAILY FEED FOR INSIDER-LIKE SUSPICIOUSNESS, SCREENS
000600*        : OUT WASH TRADING, MAINTAINS THE WALLET MASTER AND
000700*        : WRITES ALERT RECORDS FOR THE COMPLIANCE DESK.
000800* Tectonics: COBC
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100*-----------------------*
001200 PROGRAM-ID.    SURVTRK.
001300 AUTHOR.        R. WIECZOREK.
001400 INSTALLATION.  MERIDIAN EXCHANGE COMPLIANCE SYSTEMS.
001500 DATE-WRITTEN.  11-11-1989.
001600 DATE-COMPILED.
001700 SECURITY.      CONFIDENTIAL - COMPLIANCE DESK USE ONLY.
001800******************************************************************
001900* CHANGE LOG
002000* ---------------------------------------------------------------
002100* 1989-11-11  RPW   0001  ORIGINAL TRACKER SCAN - FIRST CUT OF
002200*                         THE FIVE-CHECK SUSPICION SCORER.
002300* 1989-12-04  RPW   0006  ADDED DEDUPE TABLE - SAME TRADE ID WAS
002400*                         SCORING TWICE ON RERUN OF A SHORT FILE.
002500* 1990-01-30  RPW   0011  ADDED WASH-TRADING SCREEN AHEAD OF THE
002600*                         SCORER PER COMPLIANCE REQUEST 0093.
002700* 1990-04-18  RPW   0014  ADDED TRD-PNL CARRY TO SUPPORT THE
002800*                         WASH SCREEN'S P&L/VOLUME CHECK.
002900* 1990-09-02  KLM   0027  ADDED COORDINATED-ACTIVITY SWEEP AFTER
003000*                         THE MAIN SCAN (5-MINUTE WINDOWS).
003100* 1991-02-14  KLM   0033  MARKET STATS NOW CARRY MEDIAN AND
003200*                         SAMPLE STD DEV, NOT JUST THE MEAN.
003300* 1991-07-29  KLM   0041  HAND-ROLLED SQUARE-ROOT PARAGRAPH -
003400*                         SHOP STANDARD, NO COMPILER INTRINSIC.
003500* 1992-03-10  KLM   0052  WALLET MASTER REWRITTEN IN FULL EACH
003600*                         RUN INSTEAD OF PATCHED IN PLACE - TOO
003700*                         MANY STALE ENTRIES AFTER BAD RERUNS.
003800* 1993-11-05  JFD   0068  WIDENED WALLET TABLE TO 500 ENTRIES,
003900*                         YEAR-END VOLUME OUTGREW 250.
004000* 1994-06-22  JFD   0071  ADDED TEMPORAL-ENTROPY CHECK TO THE
004100*                         WASH SCREEN (HAND-ROLLED LOG2, CR 0144)
004200* 1996-01-17  JFD   0079  ADDED PRICE-IMPACT-REVERSAL CHECK -
004300*                         8TH AND FINAL WASH SCREEN LEG.
004400* 1998-11-09  DJF   0091  Y2K REVIEW - ALL DATES ARE EPOCH
004500*                         SECONDS, NO 2-DIGIT YEAR FIELDS. NO
004600*                         CHANGE REQUIRED.
004700* 2001-05-03  MTV   0098  ALL-TIME ALERT STATISTICS ADDED TO THE
004800*                         SCAN SUMMARY (CR 0233, DESK REQUEST).
004900* 2004-09-27  MTV   0103  SCAN SUMMARY NOW PRINTS MOST-FLAGGED
005000*                         WALLET ALONGSIDE THE TOTALS.
005100******************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400*-----------------------*
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT MARKET-FILE  ASSIGN TO MARKETS
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-MARKET-STATUS.
006400*
006500     SELECT TRADE-FILE   ASSIGN TO TRADES
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-TRADE-STATUS.
006800*
006900     SELECT WALLET-FILE  ASSIGN TO WALLETS
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-WALLET-STATUS.
007200*
007300     SELECT ALERT-FILE   ASSIGN TO ALERTS
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-ALERT-STATUS.
007600*
007700     SELECT REPORT-FILE  ASSIGN TO REPORT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-REPORT-STATUS.
008000*
008100******************************************************************
008200 DATA DIVISION.
008300*-----------------------*
008400 FILE SECTION.
008500*
008600 FD  MARKET-FILE RECORDING MODE F.
008700     COPY MKTREC.
008800*
008900 FD  TRADE-FILE  RECORDING MODE F.
009000     COPY TRDREC.
009100*
009200 FD  WALLET-FILE RECORDING MODE F.
009300     COPY WALREC.
009400*
009500 FD  ALERT-FILE  RECORDING MODE F.
009600     COPY ALRREC.
009700*
009800     FD  REPORT-FILE RECORDING MODE F.
009900 01  REPORT-LINE.
010000    05  WS-RPT-TEXT                 PIC X(131).
010100    05  FILLER                      PIC X(01).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500 01  SRV-PARMS.
010600     COPY SRVPARM.
010700*
010800 01  SYSTEM-DATE-AND-TIME.
010900     05  CURRENT-DATE.
011000         10  CURRENT-YEAR            PIC 9(02).
011100         10  CURRENT-MONTH           PIC 9(02).
011200         10  CURRENT-DAY             PIC 9(02).
011300     05  CURRENT-TIME.
011400         10  CURRENT-HOUR            PIC 9(02).
011500         10  CURRENT-MINUTE          PIC 9(02).
011600         10  CURRENT-SECOND          PIC 9(02).
011700         10  CURRENT-HNDSEC          PIC 9(02).
011800*
011900     05  FILLER                      PIC X(01).
012000 01  WS-FILE-STATUSES.
012100     05  WS-MARKET-STATUS            PIC X(02) VALUE SPACES.
012200     05  WS-TRADE-STATUS             PIC X(02) VALUE SPACES.
012300     05  WS-WALLET-STATUS            PIC X(02) VALUE SPACES.
012400     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
012500*
012600     05  FILLER                      PIC X(01).
012700 01  WS-SWITCHES.
012800     05  WS-TRADE-EOF-SW             PIC X     VALUE 'N'.
012900         88  WS-TRADE-EOF                VALUE 'Y'.
013000     05  WS-MARKET-EOF-SW            PIC X     VALUE 'N'.
013100         88  WS-MARKET-EOF                VALUE 'Y'.
013200     05  WS-WASH-SUSPICIOUS-SW       PIC X     VALUE 'N'.
013300         88  WS-WASH-SUSPICIOUS          VALUE 'Y'.
013400     05  WS-DUP-TRADE-SW             PIC X     VALUE 'N'.
013500         88  WS-DUP-TRADE                VALUE 'Y'.
013600     05  WS-FOUND-SW                 PIC X     VALUE 'N'.
013700         88  WS-ITEM-FOUND                VALUE 'Y'.
013800*
013900******************************************************************
014000* MARKET TABLE - LOADED ONCE FROM THE MARKET FILE, SEARCHED BY
014100* MKT-ID WHILE SCORING EACH TRADE (NICHE/LIQUIDITY CHECK).
014200******************************************************************
014300     05  FILLER                      PIC X(01).
014400 01  WS-MARKET-TABLE.
014500     05  WS-MKT-COUNT                PIC 9(4)  COMP.
014600     05  WS-MKT-ENTRY OCCURS 200 TIMES.
014700         10  WS-MKT-ID               PIC X(12).
014800         10  WS-MKT-TITLE            PIC X(40).
014900         10  WS-MKT-SLUG             PIC X(30).
015000         10  WS-MKT-CUR-PRICE        PIC 9V9(4).
015100*
015200******************************************************************
015300* WALLET TABLE - ACCUMULATED ACROSS THE WHOLE RUN.  EACH ENTRY
015400* CARRIES THE WALLET'S MARKET-COUNT BREAKDOWN (FOR UNIQUE-MARKET
015500* AND CONCENTRATION) AND ITS FULL CHRONOLOGICAL TRADE HISTORY
015600* (FOR THE WASH SCREEN).
015700******************************************************************
015800     05  FILLER                      PIC X(01).
015900 01  WS-WALLET-TABLE.
016000     05  WS-WAL-COUNT                PIC 9(4)  COMP.
016100     05  WS-WAL-ENTRY OCCURS 500 TIMES.
016200         10  WS-WAL-ADDRESS          PIC X(12).
016300         10  WS-WAL-FIRST-SEEN       PIC 9(10).
016400         10  WS-WAL-LAST-SEEN        PIC 9(10).
016500         10  WS-WAL-TOTAL-VOLUME     PIC 9(9)V99.
016600         10  WS-WAL-TOTAL-TRADES     PIC 9(6)  COMP.
016700         10  WS-WAL-WIN-TRADES       PIC 9(6)  COMP.
016800         10  WS-WAL-MKT-COUNT        PIC 9(2)  COMP.
016900         10  WS-WAL-MKT-ENTRY OCCURS 30 TIMES.
017000             15  WS-WAL-MKT-ID       PIC X(12).
017100             15  WS-WAL-MKT-TRADES   PIC 9(6)  COMP.
017200         10  WS-WAL-HIST-COUNT       PIC 9(3)  COMP.
017300         10  WS-WAL-HIST OCCURS 100 TIMES.
017400             15  WH-MARKET           PIC X(12).
017500             15  WH-TIMESTAMP        PIC 9(10).
017600             15  WH-SIZE             PIC 9(7)V99.
017700             15  WH-PRICE            PIC 9V9(4).
017800             15  WH-SIDE             PIC X(4).
017900             15  WH-PNL              PIC S9(7)V99.
018000*
018100******************************************************************
018200* DEDUPE TABLE - TRADE IDS ALREADY PROCESSED THIS RUN.
018300******************************************************************
018400     05  FILLER                      PIC X(01).
018500 01  WS-DEDUPE-TABLE.
018600     05  WS-DD-COUNT                 PIC 9(5)  COMP.
018700     05  WS-DD-ENTRY OCCURS 5000 TIMES PIC X(20).
018800*
018900******************************************************************
019000* GLOBAL TRADE TABLE - EVERY TRADE SEEN THIS RUN, KEPT FOR THE
019100* COORDINATED-ACTIVITY SWEEP THAT RUNS AFTER THE MARKET LOOP.
019200******************************************************************
019300     05  FILLER                      PIC X(01).
019400 01  WS-ALL-TRADES-TABLE.
019500     05  WS-AT-COUNT                 PIC 9(5)  COMP.
019600     05  WS-AT-ENTRY OCCURS 5000 TIMES.
019700         10  WS-AT-MARKET            PIC X(12).
019800         10  WS-AT-TIMESTAMP         PIC 9(10).
019900         10  WS-AT-SIZE              PIC 9(7)V99.
020000         10  WS-AT-REPORTED          PIC X     VALUE 'N'.
020100*
020200******************************************************************
020300* CURRENT-MARKET BATCH - TRADES FOR THE MARKET BEING SCANNED,
020400* LOADED BY THE CONTROL-BREAK READ AND DRAINED IN ORDER.
020500******************************************************************
020600     05  FILLER                      PIC X(01).
020700 01  WS-BATCH-TABLE.
020800     05  WS-BATCH-MARKET             PIC X(12).
020900     05  WS-BATCH-COUNT               PIC 9(4)  COMP.
021000     05  WS-BATCH-ENTRY OCCURS 1000 TIMES.
021100         10  BT-ID                   PIC X(20).
021200         10  BT-WALLET               PIC X(12).
021300         10  BT-MARKET               PIC X(12).
021400         10  BT-MARKET-TITLE         PIC X(40).
021500         10  BT-TIMESTAMP            PIC 9(10).
021600         10  BT-SIZE                 PIC 9(7)V99.
021700         10  BT-PRICE                PIC 9V9(4).
021800         10  BT-SIDE                 PIC X(4).
021900         10  BT-PNL                  PIC S9(7)V99.
022000         10  BT-VALUE                PIC 9(9)V99.
022100*
022200******************************************************************
022300* MARKET-STATS WORK AREA - RECOMPUTED FOR EACH MARKET BATCH.
022400******************************************************************
022500     05  FILLER                      PIC X(01).
022600 01  WS-MARKET-STATS.
022700    05  WS-MS-TOTAL-VOLUME          PIC 9(9)V99.
022800    05  WS-MS-TOTAL-VOLUME-R REDEFINES
022900        WS-MS-TOTAL-VOLUME          PIC 9(7)V9999.
023000    05  WS-MS-AVG-TRADE-SIZE        PIC 9(9)V9999.
023100    05  WS-MS-MEDIAN-TRADE-SIZE     PIC 9(9)V9999.
023200    05  WS-MS-STD-TRADE-SIZE        PIC 9(9)V9999.
023300    05  WS-MS-NUM-TRADES            PIC 9(6)  COMP.
023400    05  WS-MS-UNIQUE-TRADERS        PIC 9(6)  COMP.
023500    05  FILLER                      PIC X(01).
023600*
023700******************************************************************
023800* SORT WORK AREA FOR THE MARKET-STATS MEDIAN.
023900******************************************************************
024000     05  FILLER                      PIC X(01).
024100 01  WS-SORT-TABLE.
024200     05  WS-SORT-ENTRY OCCURS 1000 TIMES PIC 9(9)V9999.
024300     05  FILLER                      PIC X(01).
024400 01  WS-SORT-WALLET-TABLE.
024500     05  WS-SORT-WALLET OCCURS 1000 TIMES PIC X(12).
024600*
024700******************************************************************
024800* HAND-ROLLED MATH HELPERS - SHOP STANDARD BEFORE COMPILER
024900* INTRINSICS EXISTED.  SQRT FOR SAMPLE STD DEV, LOG2 FOR THE
025000* WASH SCREEN'S TEMPORAL-ENTROPY CHECK.
025100******************************************************************
025200     05  FILLER                      PIC X(01).
025300 01  WS-SQRT-WORK.
025400     05  WS-SQRT-X                   PIC 9(9)V9999.
025500     05  WS-SQRT-R                   PIC 9(9)V9999.
025600     05  FILLER                      PIC X(01).
025700 01  WS-LOG2-WORK.
025800     05  WS-LOG2-X                   PIC 9(5)V9999.
025900     05  WS-LOG2-WK                  PIC 9(5)V9999.
026000     05  WS-LOG2-N                   PIC S9(3)  COMP.
026100     05  WS-LOG2-F                   PIC S9V9999.
026200     05  WS-LOG2-LN1PF               PIC S9V9999.
026300     05  WS-LOG2-R                   PIC S9(3)V9999.
026400     05  WS-LN2                      PIC 9V9(6) VALUE 0.693147.
026500*
026600******************************************************************
026700* PER-TRADE SCORING WORK AREA.
026800******************************************************************
026900     05  FILLER                      PIC X(01).
027000 01  WS-SCORE-WORK.
027100     05  WS-TRD-VALUE                PIC 9(9)V99.
027200     05  WS-SCORE                    PIC 99V9.
027300     05  WS-REASON-COUNT             PIC 9.
027400     05  WS-REASON OCCURS 6 TIMES    PIC X(50).
027500     05  WS-WAL-IX                   PIC 9(4)  COMP.
027600     05  WS-MKT-IX                   PIC 9(4)  COMP.
027700     05  WS-TOP-MKT-TRADES           PIC 9(6)  COMP.
027800*
027900******************************************************************
028000* WALLET DERIVED-STAT WORK AREA, RECOMPUTED PER TRADE.  SAME
028100* SHAPE AS WAL-DERIVED-STATS IN WALREC BUT KEPT AS ITS OWN NAMES
028200* SINCE WAL-RECORD-IO IS ALREADY COPIED INTO THE WALLET-FILE FD.
028300******************************************************************
028400     05  FILLER                      PIC X(01).
028500 01  WS-WALLET-DERIVED.
028600     05  WD-AGE-DAYS                 PIC 9(5)V9(4).
028700         88  WD-IS-FRESH                 VALUE 0 THRU 0029.9999.
028800     05  WD-AVG-BET-SIZE             PIC 9(9)V99.
028900     05  WD-MAX-CONCENTRATION        PIC 9V9(4).
029000     05  WD-TOP-MARKET-TRD-COUNT     PIC 9(6)  COMP.
029100*
029200******************************************************************
029300* WASH-SCREEN WORK AREA - THE EIGHT CHECKS.
029400******************************************************************
029500     05  FILLER                      PIC X(01).
029600 01  WS-WASH-WORK.
029700     05  WS-WASH-FLAG-COUNT          PIC 9(1)  COMP.
029800     05  WS-WASH-SCORE               PIC 999V99.
029900     05  WS-WASH-PNL-SUM             PIC S9(9)V99.
030000     05  WS-WASH-VOL-SUM             PIC 9(9)V99.
030100     05  WS-WASH-PNL-RATIO           PIC 9V9999.
030200     05  WS-WASH-GAP-SUM             PIC 9(9)  COMP.
030300     05  WS-WASH-GAP-COUNT           PIC 9(6)  COMP.
030400     05  WS-WASH-AVG-HOLD            PIC 9(9)V9999.
030500     05  WS-WASH-EXTREME-COUNT       PIC 9(6)  COMP.
030600     05  WS-WASH-EXTREME-FRAC        PIC 9V9999.
030700     05  WS-WASH-WIN-COUNT           PIC 9(6)  COMP.
030800     05  WS-WASH-WIN-FRAC            PIC 9V9999.
030900     05  WS-WASH-ROUNDTRIP-COUNT     PIC 9(6)  COMP.
031000     05  WS-WASH-ROUNDTRIP-LIMIT     PIC 9(6)V9999.
031100     05  WS-WASH-ENTROPY             PIC S9(3)V9999.
031200     05  WS-WASH-TOP-MKT-TRADES      PIC 9(6)  COMP.
031300     05  WS-WASH-CONCENTRATION       PIC 9V9999.
031400     05  WS-WASH-REVERSAL-COUNT      PIC 9(6)  COMP.
031500     05  WS-WASH-BUCKET-TABLE.
031600         10  WS-WASH-BUCKET-COUNT    PIC 9(3)  COMP.
031700         10  WS-WASH-BUCKET OCCURS 100 TIMES.
031800             15  WB-VALUE            PIC 9(5)  COMP.
031900             15  WB-FREQ             PIC 9(4)  COMP.
032000     05  WS-WASH-IX                  PIC 9(3)  COMP.
032100     05  WS-WASH-JX                  PIC 9(3)  COMP.
032200     05  WS-WASH-FOUND-SW            PIC X.
032300         88  WS-WASH-BUCKET-FOUND        VALUE 'Y'.
032400*
032500******************************************************************
032600* COORDINATED-ACTIVITY WORK AREA.
032700******************************************************************
032800     05  FILLER                      PIC X(01).
032900 01  WS-COORD-WORK.
033000    05  WS-COORD-WINDOW-START       PIC 9(10).
033100    05  WS-COORD-WINDOW-START-X REDEFINES
033200        WS-COORD-WINDOW-START       PIC X(10).
033300    05  WS-COORD-THIS-WINDOW        PIC 9(10).
033400     05  WS-COORD-MEAN-SIZE          PIC 9(9)V9999.
033500     05  WS-COORD-SUM-SIZE           PIC 9(9)V99.
033600     05  WS-COORD-WINDOW-COUNT       PIC 9(6)  COMP.
033700     05  WS-COORD-SIMILAR-COUNT      PIC 9(6)  COMP.
033800     05  WS-COORD-GROUPS-FOUND       PIC 9(4)  COMP.
033900     05  WS-COORD-DIFF               PIC 9(9)V9999.
034000*
034100******************************************************************
034200* SCAN COUNTERS AND ALL-TIME ALERT STATISTICS.
034300******************************************************************
034400     05  FILLER                      PIC X(01).
034500 01  WS-SCAN-COUNTERS.
034600     05  WS-MARKETS-SCANNED          PIC 9(6)  COMP.
034700     05  WS-TRADES-ANALYZED          PIC 9(6)  COMP.
034800     05  WS-NEW-ALERTS               PIC 9(6)  COMP.
034900     05  WS-SCAN-ERRORS              PIC 9(6)  COMP.
035000*
035100     05  FILLER                      PIC X(01).
035200 01  WS-ALERT-STAT-WORK.
035300     05  WS-AS-TOTAL-ALERTS          PIC 9(7)  COMP.
035400     05  WS-AS-SCORE-SUM             PIC 9(9)V9999.
035500     05  WS-AS-AVG-SCORE             PIC 99V9999.
035600     05  WS-AS-AS-OF-TIME            PIC 9(10).
035700     05  WS-AS-AS-OF-TIME-X REDEFINES
035800    WS-AS-AS-OF-TIME            PIC X(10).
035900     05  WS-AS-24H-COUNT             PIC 9(7)  COMP.
036000     05  WS-AS-WALLET-COUNT          PIC 9(5)  COMP.
036100     05  WS-AS-WALLET-TABLE.
036200         10  WS-AS-WALLET OCCURS 500 TIMES.
036300             15  AW-ADDRESS          PIC X(12).
036400             15  AW-COUNT            PIC 9(6) COMP.
036500     05  WS-AS-TOP-WALLET            PIC X(12).
036600     05  WS-AS-TOP-COUNT             PIC 9(6)  COMP.
036700*
036800******************************************************************
036900* GENERAL WORKING FIELDS.
037000******************************************************************
037100     05  FILLER                      PIC X(01).
037200 01  WS-GENERAL-WORK.
037300     05  WS-EDIT-SCORE               PIC Z9.9.
037400     05  WS-EDIT-MONEY               PIC Z,ZZZ,ZZZ,ZZ9.99.
037500     05  WS-EDIT-RATIO               PIC Z.9999.
037600     05  WS-EDIT-SIZE                 PIC ZZZZ9.99.
037700     05  WS-EDIT-PRICE                 PIC Z.9999.
037800     05  WS-EDIT-DAYS                PIC ZZZZZ9.9999.
037900     05  WS-EDIT-COUNT               PIC ZZZZZ9.
038000     05  WS-SUB                      PIC 9(4)  COMP.
038100     05  WS-SUB2                     PIC 9(4)  COMP.
038200     05  WS-SUB3                     PIC 9(4)  COMP.
038300     05  WS-TEMP-VALUE               PIC 9(9)V9999.
038400     05  FILLER                      PIC X(01).
038500*
038600******************************************************************
038700* WS-ALERT-STATUS IS KEPT AS A STANDALONE ELEMENTARY ITEM, NOT
038800* FOLDED INTO THE STATUS GROUP ABOVE, SINCE IT IS THE ONE FILE
038900* STATUS THIS PROGRAM TESTS REPEATEDLY FOR THE '35'/'10' EOF AND
039000* FIRST-RUN CONDITIONS IN THE PARAGRAPHS BELOW.
039100******************************************************************
039200 77  WS-ALERT-STATUS                 PIC X(02) VALUE SPACES.
039300******************************************************************
039400* PROCEDURE DIVISION
039500******************************************************************
039600 PROCEDURE DIVISION.
039700*
039800 000-SCAN-MARKETS.
039900*
040000     ACCEPT CURRENT-DATE FROM DATE.
040100     ACCEPT CURRENT-TIME FROM TIME.
040200*
040300     DISPLAY '****************************************'.
040400     DISPLAY 'SURVTRK - MARKET SURVEILLANCE SCAN'.
040500     DISPLAY 'RUN DATE = ' CURRENT-MONTH '/' CURRENT-DAY
040600             '/' CURRENT-YEAR.
040700     DISPLAY '****************************************'.
040800*
040900     INITIALIZE WS-SCAN-COUNTERS WS-MARKET-TABLE
041000                WS-WALLET-TABLE WS-DEDUPE-TABLE
041100                WS-ALL-TRADES-TABLE.
041200*
041300     PERFORM 050-OPEN-FILES.
041400     PERFORM 060-LOAD-MARKET-TABLE.
041500*
041600     PERFORM 120-READ-TRADE-RECORD.
041700     PERFORM 100-PROCESS-ONE-MARKET THRU 190-MARKET-EX
041800         UNTIL WS-TRADE-EOF.
041900*
042000     PERFORM 900-REWRITE-WALLET-MASTER.
042100     PERFORM 950-DETECT-COORDINATED-ACTIVITY.
042200     PERFORM 960-COMPUTE-ALERT-STATISTICS.
042300     PERFORM 990-PRINT-SCAN-SUMMARY.
042400*
042500     CLOSE MARKET-FILE TRADE-FILE WALLET-FILE ALERT-FILE
042600           REPORT-FILE.
042700*
042800     STOP RUN.
042900*
043000 050-OPEN-FILES.
043100*
043200     OPEN INPUT  MARKET-FILE.
043300     OPEN INPUT  TRADE-FILE.
043400     OPEN OUTPUT WALLET-FILE.
043500     OPEN EXTEND ALERT-FILE.
043600     IF WS-ALERT-STATUS = '35'
043700         CLOSE ALERT-FILE
043800         OPEN OUTPUT ALERT-FILE
043900     END-IF.
044000     OPEN OUTPUT REPORT-FILE.
044100*
044200 060-LOAD-MARKET-TABLE.
044300*
044400     PERFORM 062-READ-ONE-MARKET UNTIL WS-MARKET-EOF.
044500*
044600 062-READ-ONE-MARKET.
044700*
044800    READ MARKET-FILE
044900        AT END SET WS-MARKET-EOF TO TRUE
045000        NOT AT END
045100            ADD 1 TO WS-MKT-COUNT
045200            MOVE MKT-ID    TO WS-MKT-ID(WS-MKT-COUNT)
045300            MOVE MKT-TITLE TO WS-MKT-TITLE(WS-MKT-COUNT)
045400            MOVE MKT-SLUG  TO WS-MKT-SLUG(WS-MKT-COUNT)
045500            MOVE MKT-PRICE TO
045600                WS-MKT-CUR-PRICE(WS-MKT-COUNT)
045700    END-READ.
045800*
045900 100-PROCESS-ONE-MARKET.
046000*
046100     MOVE TRD-MARKET TO WS-BATCH-MARKET.
046200     MOVE 0 TO WS-BATCH-COUNT.
046300*
046400     PERFORM 110-LOAD-MARKET-BATCH
046500         UNTIL WS-TRADE-EOF
046600            OR TRD-MARKET NOT = WS-BATCH-MARKET.
046700*
046800     PERFORM 200-COMPUTE-MARKET-STATS THRU 240-MS-EX.
046900*
047000     PERFORM 300-PROCESS-BATCH-TRADE
047100         VARYING WS-SUB FROM 1 BY 1
047200         UNTIL WS-SUB > WS-BATCH-COUNT.
047300*
047400     ADD 1 TO WS-MARKETS-SCANNED.
047500*
047600 190-MARKET-EX.
047700     EXIT.
047800*
047900 110-LOAD-MARKET-BATCH.
048000*
048100     ADD 1 TO WS-BATCH-COUNT.
048200     MOVE TRD-ID           TO BT-ID(WS-BATCH-COUNT).
048300     MOVE TRD-WALLET       TO BT-WALLET(WS-BATCH-COUNT).
048400     MOVE TRD-MARKET       TO BT-MARKET(WS-BATCH-COUNT).
048500     MOVE TRD-MARKET-TITLE TO BT-MARKET-TITLE(WS-BATCH-COUNT).
048600     MOVE TRD-TIMESTAMP    TO BT-TIMESTAMP(WS-BATCH-COUNT).
048700     MOVE TRD-SIZE         TO BT-SIZE(WS-BATCH-COUNT).
048800     MOVE TRD-PRICE        TO BT-PRICE(WS-BATCH-COUNT).
048900     MOVE TRD-SIDE         TO BT-SIDE(WS-BATCH-COUNT).
049000     MOVE TRD-PNL          TO BT-PNL(WS-BATCH-COUNT).
049100     COMPUTE BT-VALUE(WS-BATCH-COUNT) ROUNDED =
049200         TRD-SIZE * TRD-PRICE.
049300*
049400     PERFORM 120-READ-TRADE-RECORD.
049500*
049600 120-READ-TRADE-RECORD.
049700*
049800     READ TRADE-FILE
049900         AT END SET WS-TRADE-EOF TO TRUE.
050000*
050100******************************************************************
050200* 900 - WALLET MASTER REWRITE - FULL REPLACEMENT EACH RUN.
050300******************************************************************
050400 900-REWRITE-WALLET-MASTER.
050500*
050600    PERFORM 905-REWRITE-ONE-WALLET
050700        VARYING WS-WAL-IX FROM 1 BY 1
050800        UNTIL WS-WAL-IX > WS-WAL-COUNT.
050900*
051000 905-REWRITE-ONE-WALLET.
051100*
051200    INITIALIZE WAL-RECORD-IO
051300    MOVE WS-WAL-ADDRESS(WS-WAL-IX)     TO WAL-ADDRESS
051400    MOVE WS-WAL-FIRST-SEEN(WS-WAL-IX)  TO WAL-FIRST-SEEN
051500    MOVE WS-WAL-LAST-SEEN(WS-WAL-IX)   TO WAL-LAST-SEEN
051600    MOVE WS-WAL-TOTAL-VOLUME(WS-WAL-IX) TO WAL-TOTAL-VOLUME
051700    MOVE WS-WAL-TOTAL-TRADES(WS-WAL-IX) TO WAL-TOTAL-TRADES
051800    MOVE WS-WAL-MKT-COUNT(WS-WAL-IX)   TO WAL-UNIQUE-MARKETS
051900    IF WS-WAL-TOTAL-TRADES(WS-WAL-IX) > 0
052000        COMPUTE WAL-WIN-RATE ROUNDED =
052100            WS-WAL-WIN-TRADES(WS-WAL-IX) /
052200            WS-WAL-TOTAL-TRADES(WS-WAL-IX)
052300    ELSE
052400        MOVE 0 TO WAL-WIN-RATE
052500    END-IF
052600    WRITE WAL-RECORD-IO.
052700*
052800******************************************************************
052900* 950 - COORDINATED-ACTIVITY SWEEP OVER THE GLOBAL TRADE TABLE.
053000* WINDOWS ARE FLOOR(TIMESTAMP / 300) * 300; A WINDOW WITH 3 OR
053100* MORE SIMILARLY-SIZED TRADES IS REPORTED ONCE.
053200******************************************************************
053300 950-DETECT-COORDINATED-ACTIVITY.
053400*
053500    MOVE 0 TO WS-COORD-GROUPS-FOUND.
053600    PERFORM 951-SCAN-ONE-TRADE-FOR-WINDOW
053700        VARYING WS-SUB FROM 1 BY 1
053800        UNTIL WS-SUB > WS-AT-COUNT.
053900*
054000 951-SCAN-ONE-TRADE-FOR-WINDOW.
054100*
054200    IF WS-AT-REPORTED(WS-SUB) = 'N'
054300        COMPUTE WS-COORD-WINDOW-START =
054400            (WS-AT-TIMESTAMP(WS-SUB) / 300) * 300
054500        PERFORM 952-EVALUATE-WINDOW
054600    END-IF.
054700*
054800 952-EVALUATE-WINDOW.
054900*
055000    MOVE 0 TO WS-COORD-WINDOW-COUNT WS-COORD-SUM-SIZE.
055100    PERFORM 953-COUNT-WINDOW-MEMBER
055200        VARYING WS-SUB2 FROM 1 BY 1
055300        UNTIL WS-SUB2 > WS-AT-COUNT.
055400*
055500    IF WS-COORD-WINDOW-COUNT >= SRV-COORD-MIN-TRADES
055600        COMPUTE WS-COORD-MEAN-SIZE ROUNDED =
055700            WS-COORD-SUM-SIZE / WS-COORD-WINDOW-COUNT
055800        IF WS-COORD-MEAN-SIZE > 0
055900            PERFORM 954-COUNT-SIMILAR-SIZED
056000            IF WS-COORD-SIMILAR-COUNT >= SRV-COORD-MIN-SIMILAR
056100                ADD 1 TO WS-COORD-GROUPS-FOUND
056200                PERFORM 957-PRINT-COORD-GROUP
056300            END-IF
056400        END-IF
056500    END-IF.
056600*
056700*    MARK EVERY MEMBER OF THIS WINDOW REPORTED SO IT IS NOT
056800*    RE-EVALUATED BY A LATER OUTER-LOOP INDEX.
056900*
057000    PERFORM 956-MARK-WINDOW-MEMBER-SEEN
057100        VARYING WS-SUB2 FROM 1 BY 1
057200        UNTIL WS-SUB2 > WS-AT-COUNT.
057300*
057400 953-COUNT-WINDOW-MEMBER.
057500*
057600    IF WS-AT-REPORTED(WS-SUB2) = 'N'
057700        COMPUTE WS-COORD-THIS-WINDOW =
057800            (WS-AT-TIMESTAMP(WS-SUB2) / 300) * 300
057900        IF WS-COORD-THIS-WINDOW = WS-COORD-WINDOW-START
058000            ADD 1 TO WS-COORD-WINDOW-COUNT
058100            ADD WS-AT-SIZE(WS-SUB2) TO WS-COORD-SUM-SIZE
058200        END-IF
058300    END-IF.
058400*
058500 956-MARK-WINDOW-MEMBER-SEEN.
058600*
058700    IF WS-AT-REPORTED(WS-SUB2) = 'N'
058800        COMPUTE WS-COORD-THIS-WINDOW =
058900            (WS-AT-TIMESTAMP(WS-SUB2) / 300) * 300
059000        IF WS-COORD-THIS-WINDOW = WS-COORD-WINDOW-START
059100            MOVE 'Y' TO WS-AT-REPORTED(WS-SUB2)
059200        END-IF
059300    END-IF.
059400*
059500 954-COUNT-SIMILAR-SIZED.
059600*
059700    MOVE 0 TO WS-COORD-SIMILAR-COUNT.
059800    PERFORM 955-EVAL-SIMILAR-MEMBER
059900        VARYING WS-SUB2 FROM 1 BY 1
060000        UNTIL WS-SUB2 > WS-AT-COUNT.
060100*
060200 955-EVAL-SIMILAR-MEMBER.
060300*
060400    IF WS-AT-REPORTED(WS-SUB2) = 'N'
060500        COMPUTE WS-COORD-THIS-WINDOW =
060600            (WS-AT-TIMESTAMP(WS-SUB2) / 300) * 300
060700        IF WS-COORD-THIS-WINDOW = WS-COORD-WINDOW-START
060800            COMPUTE WS-COORD-DIFF ROUNDED =
060900                WS-AT-SIZE(WS-SUB2) - WS-COORD-MEAN-SIZE
061000            IF WS-COORD-DIFF < 0
061100                COMPUTE WS-COORD-DIFF = 0 - WS-COORD-DIFF
061200            END-IF
061300            COMPUTE WS-COORD-DIFF ROUNDED =
061400                WS-COORD-DIFF / WS-COORD-MEAN-SIZE
061500            IF WS-COORD-DIFF < SRV-COORD-SIMILAR-PCT
061600                ADD 1 TO WS-COORD-SIMILAR-COUNT
061700            END-IF
061800        END-IF
061900    END-IF.
062000*
062100 957-PRINT-COORD-GROUP.
062200*
062300     MOVE SPACES TO REPORT-LINE.
062400     MOVE WS-COORD-SIMILAR-COUNT TO WS-EDIT-COUNT.
062500     STRING 'COORDINATED ACTIVITY - WINDOW ' WS-COORD-WINDOW-START
062600         ' PATTERN SIMILAR SIZING COUNT ' WS-EDIT-COUNT
062700         DELIMITED BY SIZE INTO REPORT-LINE.
062800     WRITE REPORT-LINE.
062900*
063000******************************************************************
063100* 960 - ALL-TIME ALERT STATISTICS, READ BACK FROM THE ALERT FILE
063200* AFTER THIS RUN'S ALERTS HAVE BEEN APPENDED.
063300******************************************************************
063400 960-COMPUTE-ALERT-STATISTICS.
063500*
063600     MOVE 0 TO WS-AS-TOTAL-ALERTS WS-AS-SCORE-SUM
063700               WS-AS-24H-COUNT WS-AS-WALLET-COUNT
063800               WS-AS-AS-OF-TIME.
063900*
064000     CLOSE ALERT-FILE.
064100     OPEN INPUT ALERT-FILE.
064200    PERFORM 962-READ-ONE-ALERT-FOR-STATS
064300        UNTIL WS-ALERT-STATUS = '10'.
064400    CLOSE ALERT-FILE.
064500     OPEN EXTEND ALERT-FILE.
064600*
064700     IF WS-AS-TOTAL-ALERTS > 0
064800         COMPUTE WS-AS-AVG-SCORE ROUNDED =
064900             WS-AS-SCORE-SUM / WS-AS-TOTAL-ALERTS
065000     ELSE
065100         MOVE 0 TO WS-AS-AVG-SCORE
065200     END-IF.
065300*
065400     MOVE SPACES TO WS-AS-TOP-WALLET.
065500     MOVE 0 TO WS-AS-TOP-COUNT.
065600    PERFORM 967-FIND-TOP-WALLET-MEMBER
065700        VARYING WS-SUB FROM 1 BY 1
065800        UNTIL WS-SUB > WS-AS-WALLET-COUNT.
065900*
066000 962-READ-ONE-ALERT-FOR-STATS.
066100*
066200    READ ALERT-FILE
066300        AT END MOVE '10' TO WS-ALERT-STATUS
066400        NOT AT END PERFORM 965-TALLY-ONE-ALERT
066500    END-READ.
066600*
066700 967-FIND-TOP-WALLET-MEMBER.
066800*
066900    IF AW-COUNT(WS-SUB) > WS-AS-TOP-COUNT
067000        MOVE AW-COUNT(WS-SUB) TO WS-AS-TOP-COUNT
067100        MOVE AW-ADDRESS(WS-SUB) TO WS-AS-TOP-WALLET
067200    END-IF.
067300*
067400 965-TALLY-ONE-ALERT.
067500*
067600    ADD 1 TO WS-AS-TOTAL-ALERTS.
067700    ADD ALR-SCORE TO WS-AS-SCORE-SUM.
067800    IF ALR-TIMESTAMP > WS-AS-AS-OF-TIME
067900        MOVE ALR-TIMESTAMP TO WS-AS-AS-OF-TIME
068000    END-IF.
068100*
068200    MOVE 'N' TO WS-FOUND-SW.
068300    PERFORM 966-FIND-ALERT-WALLET-MEMBER
068400        VARYING WS-SUB2 FROM 1 BY 1
068500        UNTIL WS-SUB2 > WS-AS-WALLET-COUNT OR WS-ITEM-FOUND.
068600    IF NOT WS-ITEM-FOUND AND WS-AS-WALLET-COUNT < 500
068700        ADD 1 TO WS-AS-WALLET-COUNT
068800        MOVE ALR-WALLET TO AW-ADDRESS(WS-AS-WALLET-COUNT)
068900        MOVE 1 TO AW-COUNT(WS-AS-WALLET-COUNT)
069000    END-IF.
069100*
069200 966-FIND-ALERT-WALLET-MEMBER.
069300*
069400    IF AW-ADDRESS(WS-SUB2) = ALR-WALLET
069500        MOVE 'Y' TO WS-FOUND-SW
069600        ADD 1 TO AW-COUNT(WS-SUB2)
069700    END-IF.
069800*
069900*    24-HOUR WINDOW IS RELATIVE TO THE LATEST TIMESTAMP SEEN SO
070000*    FAR; RE-CHECKED ON THE SECOND PASS BELOW SINCE AS-OF-TIME
070100*    IS NOT FINAL UNTIL ALL RECORDS HAVE BEEN READ ONCE.
070200*
070300 990-PRINT-SCAN-SUMMARY.
070400*
070500     PERFORM 992-COUNT-24H-ALERTS.
070600*
070700     MOVE SPACES TO REPORT-LINE.
070800     STRING '========== SURVTRK SCAN SUMMARY ==========='
070900         DELIMITED BY SIZE INTO REPORT-LINE.
071000     WRITE REPORT-LINE.
071100*
071200     MOVE WS-MARKETS-SCANNED TO WS-EDIT-COUNT.
071300     PERFORM 994-PRINT-METRIC-LINE.
071400*
071500     MOVE SPACES TO REPORT-LINE.
071600     MOVE WS-TRADES-ANALYZED TO WS-EDIT-COUNT.
071700     STRING 'TRADES ANALYZED .......... ' WS-EDIT-COUNT
071800         DELIMITED BY SIZE INTO REPORT-LINE.
071900     WRITE REPORT-LINE.
072000*
072100     MOVE SPACES TO REPORT-LINE.
072200     MOVE WS-NEW-ALERTS TO WS-EDIT-COUNT.
072300     STRING 'NEW ALERTS ............... ' WS-EDIT-COUNT
072400         DELIMITED BY SIZE INTO REPORT-LINE.
072500     WRITE REPORT-LINE.
072600*
072700     MOVE SPACES TO REPORT-LINE.
072800     MOVE WS-SCAN-ERRORS TO WS-EDIT-COUNT.
072900     STRING 'ERRORS ................... ' WS-EDIT-COUNT
073000         DELIMITED BY SIZE INTO REPORT-LINE.
073100     WRITE REPORT-LINE.
073200*
073300     MOVE SPACES TO REPORT-LINE.
073400     MOVE WS-AS-TOTAL-ALERTS TO WS-EDIT-COUNT.
073500     STRING 'TOTAL ALERTS (ALL-TIME) .. ' WS-EDIT-COUNT
073600         DELIMITED BY SIZE INTO REPORT-LINE.
073700     WRITE REPORT-LINE.
073800*
073900     MOVE SPACES TO REPORT-LINE.
074000     MOVE WS-AS-24H-COUNT TO WS-EDIT-COUNT.
074100     STRING 'ALERTS LAST 24H .......... ' WS-EDIT-COUNT
074200         DELIMITED BY SIZE INTO REPORT-LINE.
074300     WRITE REPORT-LINE.
074400*
074500     MOVE SPACES TO REPORT-LINE.
074600     MOVE WS-AS-WALLET-COUNT TO WS-EDIT-COUNT.
074700     STRING 'UNIQUE FLAGGED WALLETS ... ' WS-EDIT-COUNT
074800         DELIMITED BY SIZE INTO REPORT-LINE.
074900     WRITE REPORT-LINE.
075000*
075100     MOVE SPACES TO REPORT-LINE.
075200     MOVE WS-AS-AVG-SCORE TO WS-EDIT-SCORE.
075300     STRING 'AVERAGE SCORE (ALL-TIME) . ' WS-EDIT-SCORE
075400         DELIMITED BY SIZE INTO REPORT-LINE.
075500     WRITE REPORT-LINE.
075600*
075700     MOVE SPACES TO REPORT-LINE.
075800     STRING 'MOST-FLAGGED WALLET ...... ' WS-AS-TOP-WALLET
075900         DELIMITED BY SIZE INTO REPORT-LINE.
076000     WRITE REPORT-LINE.
076100*
076200     DISPLAY 'SURVTRK SCAN COMPLETE - ' WS-NEW-ALERTS
076300             ' NEW ALERTS.'.
076400*
076500 992-COUNT-24H-ALERTS.
076600*
076700    MOVE 0 TO WS-AS-24H-COUNT.
076800    CLOSE ALERT-FILE.
076900    OPEN INPUT ALERT-FILE.
077000    PERFORM 993-READ-ONE-ALERT-FOR-24H
077100        UNTIL WS-ALERT-STATUS = '10'.
077200    CLOSE ALERT-FILE.
077300    OPEN EXTEND ALERT-FILE.
077400*
077500 993-READ-ONE-ALERT-FOR-24H.
077600*
077700    READ ALERT-FILE
077800        AT END MOVE '10' TO WS-ALERT-STATUS
077900        NOT AT END
078000            IF WS-AS-AS-OF-TIME - ALR-TIMESTAMP < 86400
078100                ADD 1 TO WS-AS-24H-COUNT
078200            END-IF
078300    END-READ.
078400*
078500 994-PRINT-METRIC-LINE.
078600*
078700     MOVE SPACES TO REPORT-LINE.
078800     STRING 'MARKETS SCANNED .......... ' WS-EDIT-COUNT
078900         DELIMITED BY SIZE INTO REPORT-LINE.
079000     WRITE REPORT-LINE.
079100*
079200******************************************************************
079300* 200 SERIES - MARKET STATISTICS OVER THE CURRENT BATCH.
079400******************************************************************
079500 200-COMPUTE-MARKET-STATS.
079600*
079700    INITIALIZE WS-MARKET-STATS WS-SORT-WALLET-TABLE.
079800    MOVE 0 TO WS-MS-TOTAL-VOLUME WS-MS-NUM-TRADES.
079900*
080000    PERFORM 202-ACCUM-ONE-TRADE
080100        VARYING WS-SUB FROM 1 BY 1
080200        UNTIL WS-SUB > WS-BATCH-COUNT.
080300*
080400    IF WS-MS-NUM-TRADES > 0
080500        COMPUTE WS-MS-AVG-TRADE-SIZE ROUNDED =
080600            WS-MS-TOTAL-VOLUME / WS-MS-NUM-TRADES
080700    ELSE
080800        MOVE 0 TO WS-MS-AVG-TRADE-SIZE
080900    END-IF.
081000*
081100    PERFORM 210-SORT-TRADE-VALUES.
081200    PERFORM 220-COMPUTE-MEDIAN.
081300    PERFORM 230-COMPUTE-STD-DEV.
081400*
081500 240-MS-EX.
081600    EXIT.
081700*
081800 202-ACCUM-ONE-TRADE.
081900*
082000    ADD BT-VALUE(WS-SUB) TO WS-MS-TOTAL-VOLUME
082100    ADD 1 TO WS-MS-NUM-TRADES
082200    MOVE BT-VALUE(WS-SUB) TO WS-SORT-ENTRY(WS-SUB)
082300    PERFORM 205-ADD-UNIQUE-TRADER.
082400*
082500 205-ADD-UNIQUE-TRADER.
082600*
082700    MOVE 'N' TO WS-FOUND-SW.
082800    PERFORM 206-MATCH-TRADER-MEMBER
082900        VARYING WS-SUB2 FROM 1 BY 1
083000        UNTIL WS-SUB2 > WS-MS-UNIQUE-TRADERS
083100           OR WS-ITEM-FOUND.
083200    IF NOT WS-ITEM-FOUND
083300        ADD 1 TO WS-MS-UNIQUE-TRADERS
083400        MOVE BT-WALLET(WS-SUB) TO
083500            WS-SORT-WALLET(WS-MS-UNIQUE-TRADERS)
083600    END-IF.
083700*
083800 206-MATCH-TRADER-MEMBER.
083900*
084000    IF WS-SORT-WALLET(WS-SUB2) = BT-WALLET(WS-SUB)
084100        MOVE 'Y' TO WS-FOUND-SW
084200    END-IF.
084300*
084400 210-SORT-TRADE-VALUES.
084500*
084600*    SIMPLE IN-PLACE INSERTION SORT - BATCH SIZES ARE SMALL
084700*    ENOUGH (ONE MARKET'S TRADES) THAT AN O(N**2) SORT IS FINE.
084800*
084900    PERFORM 212-INSERT-ONE-VALUE
085000        VARYING WS-SUB FROM 2 BY 1
085100        UNTIL WS-SUB > WS-MS-NUM-TRADES.
085200*
085300 212-INSERT-ONE-VALUE.
085400*
085500    MOVE WS-SORT-ENTRY(WS-SUB) TO WS-TEMP-VALUE
085600    MOVE WS-SUB TO WS-SUB2
085700    PERFORM 215-SHIFT-ONE-SLOT
085800        UNTIL WS-SUB2 < 2
085900        OR WS-SORT-ENTRY(WS-SUB2 - 1) NOT > WS-TEMP-VALUE
086000    MOVE WS-TEMP-VALUE TO WS-SORT-ENTRY(WS-SUB2).
086100*
086200 215-SHIFT-ONE-SLOT.
086300*
086400    MOVE WS-SORT-ENTRY(WS-SUB2 - 1) TO WS-SORT-ENTRY(WS-SUB2).
086500    SUBTRACT 1 FROM WS-SUB2.
086600*
086700 220-COMPUTE-MEDIAN.
086800*
086900    IF WS-MS-NUM-TRADES = 0
087000        MOVE 0 TO WS-MS-MEDIAN-TRADE-SIZE
087100    ELSE
087200        COMPUTE WS-SUB = WS-MS-NUM-TRADES / 2
087300        COMPUTE WS-SUB3 = WS-MS-NUM-TRADES - (WS-SUB * 2)
087400        IF WS-SUB3 = 1
087500            MOVE WS-SORT-ENTRY(WS-SUB + 1) TO
087600                WS-MS-MEDIAN-TRADE-SIZE
087700        ELSE
087800            COMPUTE WS-MS-MEDIAN-TRADE-SIZE ROUNDED =
087900                (WS-SORT-ENTRY(WS-SUB) +
088000                 WS-SORT-ENTRY(WS-SUB + 1)) / 2
088100        END-IF
088200    END-IF.
088300*
088400 230-COMPUTE-STD-DEV.
088500*
088600    IF WS-MS-NUM-TRADES < 2
088700        MOVE 0 TO WS-MS-STD-TRADE-SIZE
088800    ELSE
088900        MOVE 0 TO WS-SQRT-X
089000        PERFORM 232-ACCUM-SQUARED-DIFF
089100            VARYING WS-SUB FROM 1 BY 1
089200            UNTIL WS-SUB > WS-MS-NUM-TRADES
089300        COMPUTE WS-SQRT-X ROUNDED =
089400            WS-SQRT-X / (WS-MS-NUM-TRADES - 1)
089500        PERFORM 236-COMPUTE-SQUARE-ROOT
089600        MOVE WS-SQRT-R TO WS-MS-STD-TRADE-SIZE
089700    END-IF.
089800*
089900 232-ACCUM-SQUARED-DIFF.
090000*
090100    COMPUTE WS-SQRT-X ROUNDED = WS-SQRT-X +
090200        ((WS-SORT-ENTRY(WS-SUB) - WS-MS-AVG-TRADE-SIZE)
090300          * (WS-SORT-ENTRY(WS-SUB) -
090400             WS-MS-AVG-TRADE-SIZE)).
090500*
090600 236-COMPUTE-SQUARE-ROOT.
090700*
090800*    NEWTON-RAPHSON SQUARE ROOT - SHOP STANDARD, SEE CHANGE LOG.
090900*    FIVE ITERATIONS IS AMPLE FOR THE MAGNITUDES THIS JOB SEES.
091000*
091100    IF WS-SQRT-X = 0
091200        MOVE 0 TO WS-SQRT-R
091300    ELSE
091400        MOVE WS-SQRT-X TO WS-SQRT-R
091500        PERFORM 238-NEWTON-ITERATION 5 TIMES
091600    END-IF.
091700*
091800 238-NEWTON-ITERATION.
091900*
092000    COMPUTE WS-SQRT-R ROUNDED =
092100        (WS-SQRT-R + (WS-SQRT-X / WS-SQRT-R)) / 2.
092200*
092300******************************************************************
092400* 300 SERIES - PER-TRADE DRIVER: DEDUPE, REGISTER, WASH SCREEN,
092500* SCORE, ALERT.
092600******************************************************************
092700 300-PROCESS-BATCH-TRADE.
092800*
092900     PERFORM 250-TRADE-ALREADY-SEEN.
093000     IF NOT WS-DUP-TRADE
093100         PERFORM 260-ADD-TO-DEDUPE-TABLE
093200         PERFORM 600-REGISTER-WALLET-TRADE THRU 690-WALLET-EX
093300         PERFORM 650-DERIVE-WALLET-STATS
093400         PERFORM 800-SCREEN-WASH-TRADING THRU 880-WASH-EX
093500         IF WS-WASH-SUSPICIOUS
093600             MOVE 0 TO WS-SCORE
093700             MOVE 1 TO WS-REASON-COUNT
093800             MOVE 'WASH TRADING DETECTED' TO WS-REASON(1)
093900         ELSE
094000             PERFORM 310-SCORE-TRADE THRU 345-SCORE-EX
094100         END-IF
094200         IF WS-SCORE >= SRV-SUSPICIOUS-SCORE-THRESH
094300             PERFORM 700-WRITE-ALERT-RECORD
094400             ADD 1 TO WS-NEW-ALERTS
094500         END-IF
094600         ADD 1 TO WS-TRADES-ANALYZED
094700     END-IF.
094800*
094900 250-TRADE-ALREADY-SEEN.
095000*
095100    MOVE 'N' TO WS-DUP-TRADE-SW.
095200    PERFORM 252-MATCH-DEDUPE-MEMBER
095300        VARYING WS-SUB2 FROM 1 BY 1
095400        UNTIL WS-SUB2 > WS-DD-COUNT OR WS-DUP-TRADE.
095500*
095600 252-MATCH-DEDUPE-MEMBER.
095700*
095800    IF WS-DD-ENTRY(WS-SUB2) = BT-ID(WS-SUB)
095900        MOVE 'Y' TO WS-DUP-TRADE-SW
096000    END-IF.
096100*
096200 260-ADD-TO-DEDUPE-TABLE.
096300*
096400     IF WS-DD-COUNT < 5000
096500         ADD 1 TO WS-DD-COUNT
096600         MOVE BT-ID(WS-SUB) TO WS-DD-ENTRY(WS-DD-COUNT)
096700     END-IF.
096800     IF WS-AT-COUNT < 5000
096900         ADD 1 TO WS-AT-COUNT
097000         MOVE BT-MARKET(WS-SUB)    TO WS-AT-MARKET(WS-AT-COUNT)
097100         MOVE BT-TIMESTAMP(WS-SUB) TO
097200             WS-AT-TIMESTAMP(WS-AT-COUNT)
097300         MOVE BT-SIZE(WS-SUB)      TO WS-AT-SIZE(WS-AT-COUNT)
097400     END-IF.
097500*
097600******************************************************************
097700* 310 SERIES - FIVE-CHECK SUSPICION SCORER.
097800******************************************************************
097900 310-SCORE-TRADE.
098000*
098100     MOVE 0 TO WS-SCORE.
098200     MOVE 0 TO WS-REASON-COUNT.
098300     MOVE BT-VALUE(WS-SUB) TO WS-TRD-VALUE.
098400*
098500     PERFORM 315-SCORE-FRESH-WALLET.
098600     PERFORM 320-SCORE-BET-SIZE.
098700     PERFORM 325-SCORE-CONCENTRATION.
098800     PERFORM 330-SCORE-NICHE-MARKET.
098900     PERFORM 335-SCORE-REPEATED-ENTRIES.
099000*
099100     IF WS-SCORE > 10
099200         MOVE 10 TO WS-SCORE
099300     END-IF.
099400*
099500 345-SCORE-EX.
099600     EXIT.
099700*
099800 315-SCORE-FRESH-WALLET.
099900*
100000     IF WD-AGE-DAYS < 1
100100         ADD 2 TO WS-SCORE
100200         PERFORM 340-ADD-REASON
100300         MOVE 'BRAND NEW WALLET' TO WS-REASON(WS-REASON-COUNT)
100400     ELSE
100500         IF WD-AGE-DAYS < SRV-FRESH-WALLET-DAYS
100600             ADD 1 TO WS-SCORE
100700             PERFORM 340-ADD-REASON
100800             MOVE 'FRESH WALLET' TO WS-REASON(WS-REASON-COUNT)
100900         END-IF
101000     END-IF.
101100*
101200 320-SCORE-BET-SIZE.
101300*
101400     IF WS-TRD-VALUE > SRV-MIN-BET-SIZE
101500         IF WS-MS-AVG-TRADE-SIZE > 0 AND
101600            WS-TRD-VALUE > (SRV-LARGE-BET-MULT *
101700                            WS-MS-AVG-TRADE-SIZE)
101800             ADD 3 TO WS-SCORE
101900             PERFORM 340-ADD-REASON
102000             MOVE 'UNUSUALLY LARGE BET' TO
102100                 WS-REASON(WS-REASON-COUNT)
102200         ELSE
102300             IF WS-TRD-VALUE > SRV-VERY-LARGE-BET-THRESH
102400                 ADD 2 TO WS-SCORE
102500                 PERFORM 340-ADD-REASON
102600                 MOVE 'VERY LARGE BET' TO
102700                     WS-REASON(WS-REASON-COUNT)
102800             ELSE
102900                 IF WS-TRD-VALUE > SRV-LARGE-BET-THRESH
103000                     ADD 1 TO WS-SCORE
103100                     PERFORM 340-ADD-REASON
103200                     MOVE 'LARGE BET' TO
103300                         WS-REASON(WS-REASON-COUNT)
103400                 END-IF
103500             END-IF
103600         END-IF
103700     END-IF.
103800*
103900 325-SCORE-CONCENTRATION.
104000*
104100     IF WD-MAX-CONCENTRATION >= SRV-MIN-WALLET-CONC
104200         ADD 2 TO WS-SCORE
104300         PERFORM 340-ADD-REASON
104400         MOVE 'HIGH MARKET CONCENTRATION' TO
104500             WS-REASON(WS-REASON-COUNT)
104600     ELSE
104700         IF WD-MAX-CONCENTRATION >= SRV-MOD-WALLET-CONC
104800             ADD 1 TO WS-SCORE
104900             PERFORM 340-ADD-REASON
105000             MOVE 'MODERATE CONCENTRATION' TO
105100                 WS-REASON(WS-REASON-COUNT)
105200         END-IF
105300     END-IF.
105400*
105500 330-SCORE-NICHE-MARKET.
105600*
105700     IF WS-MS-TOTAL-VOLUME < SRV-LOW-LIQ-VOL-THRESH
105800         ADD 2 TO WS-SCORE
105900         PERFORM 340-ADD-REASON
106000         MOVE 'VERY LOW LIQUIDITY MARKET' TO
106100             WS-REASON(WS-REASON-COUNT)
106200     ELSE
106300         IF WS-MS-TOTAL-VOLUME < SRV-NICHE-MKT-VOL-THRESH
106400             ADD 1 TO WS-SCORE
106500             PERFORM 340-ADD-REASON
106600             MOVE 'NICHE MARKET' TO
106700                 WS-REASON(WS-REASON-COUNT)
106800         END-IF
106900     END-IF.
107000*
107100 335-SCORE-REPEATED-ENTRIES.
107200*
107300     IF WS-WAL-TOTAL-TRADES(WS-WAL-IX) > SRV-REPEAT-MIN-TRADES
107400        AND WS-WAL-MKT-COUNT(WS-WAL-IX) < SRV-REPEAT-MAX-MARKETS
107500         ADD 1 TO WS-SCORE
107600         PERFORM 340-ADD-REASON
107700         MOVE 'REPEATED ENTRIES' TO
107800             WS-REASON(WS-REASON-COUNT)
107900     END-IF.
108000*
108100 340-ADD-REASON.
108200*
108300     IF WS-REASON-COUNT < 6
108400         ADD 1 TO WS-REASON-COUNT
108500     END-IF.
108600*
108700******************************************************************
108800* 600 SERIES - WALLET REGISTRATION (FIND-OR-CREATE, TOTALS,
108900* PER-MARKET BREAKDOWN, HISTORY APPEND).
109000******************************************************************
109100 600-REGISTER-WALLET-TRADE.
109200*
109300     PERFORM 610-FIND-OR-CREATE-WALLET.
109400*
109500     MOVE BT-TIMESTAMP(WS-SUB) TO
109600         WS-WAL-LAST-SEEN(WS-WAL-IX).
109700     ADD BT-VALUE(WS-SUB) TO WS-WAL-TOTAL-VOLUME(WS-WAL-IX).
109800     ADD 1 TO WS-WAL-TOTAL-TRADES(WS-WAL-IX).
109900     IF BT-PNL(WS-SUB) > 0
110000         ADD 1 TO WS-WAL-WIN-TRADES(WS-WAL-IX)
110100     END-IF.
110200*
110300     PERFORM 620-UPDATE-WALLET-MARKET-TABLE.
110400     PERFORM 630-APPEND-WALLET-HISTORY.
110500*
110600 690-WALLET-EX.
110700     EXIT.
110800*
110900 610-FIND-OR-CREATE-WALLET.
111000*
111100    MOVE 'N' TO WS-FOUND-SW.
111200    MOVE 0 TO WS-WAL-IX.
111300    PERFORM 612-MATCH-WALLET-MEMBER
111400        VARYING WS-SUB2 FROM 1 BY 1
111500        UNTIL WS-SUB2 > WS-WAL-COUNT OR WS-ITEM-FOUND.
111600*
111700    IF NOT WS-ITEM-FOUND AND WS-WAL-COUNT < 500
111800        ADD 1 TO WS-WAL-COUNT
111900        MOVE WS-WAL-COUNT TO WS-WAL-IX
112000        MOVE BT-WALLET(WS-SUB)    TO WS-WAL-ADDRESS(WS-WAL-IX)
112100        MOVE BT-TIMESTAMP(WS-SUB) TO
112200            WS-WAL-FIRST-SEEN(WS-WAL-IX)
112300        MOVE 0 TO WS-WAL-TOTAL-VOLUME(WS-WAL-IX)
112400        MOVE 0 TO WS-WAL-TOTAL-TRADES(WS-WAL-IX)
112500        MOVE 0 TO WS-WAL-WIN-TRADES(WS-WAL-IX)
112600        MOVE 0 TO WS-WAL-MKT-COUNT(WS-WAL-IX)
112700        MOVE 0 TO WS-WAL-HIST-COUNT(WS-WAL-IX)
112800    END-IF.
112900*
113000 612-MATCH-WALLET-MEMBER.
113100*
113200    IF WS-WAL-ADDRESS(WS-SUB2) = BT-WALLET(WS-SUB)
113300        MOVE 'Y' TO WS-FOUND-SW
113400        MOVE WS-SUB2 TO WS-WAL-IX
113500    END-IF.
113600*
113700 620-UPDATE-WALLET-MARKET-TABLE.
113800*
113900    MOVE 'N' TO WS-FOUND-SW.
114000    PERFORM 622-MATCH-WALLET-MARKET-MEMBER
114100        VARYING WS-SUB3 FROM 1 BY 1
114200        UNTIL WS-SUB3 > WS-WAL-MKT-COUNT(WS-WAL-IX)
114300           OR WS-ITEM-FOUND.
114400*
114500    IF NOT WS-ITEM-FOUND
114600       AND WS-WAL-MKT-COUNT(WS-WAL-IX) < 30
114700        ADD 1 TO WS-WAL-MKT-COUNT(WS-WAL-IX)
114800        MOVE WS-WAL-MKT-COUNT(WS-WAL-IX) TO WS-SUB3
114900        MOVE BT-MARKET(WS-SUB) TO
115000            WS-WAL-MKT-ID(WS-WAL-IX, WS-SUB3)
115100        MOVE 1 TO WS-WAL-MKT-TRADES(WS-WAL-IX, WS-SUB3)
115200    END-IF.
115300*
115400 622-MATCH-WALLET-MARKET-MEMBER.
115500*
115600    IF WS-WAL-MKT-ID(WS-WAL-IX, WS-SUB3) =
115700       BT-MARKET(WS-SUB)
115800        MOVE 'Y' TO WS-FOUND-SW
115900        ADD 1 TO WS-WAL-MKT-TRADES(WS-WAL-IX, WS-SUB3)
116000    END-IF.
116100*
116200 630-APPEND-WALLET-HISTORY.
116300*
116400     IF WS-WAL-HIST-COUNT(WS-WAL-IX) < 100
116500         ADD 1 TO WS-WAL-HIST-COUNT(WS-WAL-IX)
116600         MOVE WS-WAL-HIST-COUNT(WS-WAL-IX) TO WS-SUB3
116700         MOVE BT-MARKET(WS-SUB)    TO
116800             WH-MARKET(WS-WAL-IX, WS-SUB3)
116900         MOVE BT-TIMESTAMP(WS-SUB) TO
117000             WH-TIMESTAMP(WS-WAL-IX, WS-SUB3)
117100         MOVE BT-SIZE(WS-SUB)      TO
117200             WH-SIZE(WS-WAL-IX, WS-SUB3)
117300         MOVE BT-PRICE(WS-SUB)     TO
117400             WH-PRICE(WS-WAL-IX, WS-SUB3)
117500         MOVE BT-SIDE(WS-SUB)      TO
117600             WH-SIDE(WS-WAL-IX, WS-SUB3)
117700         MOVE BT-PNL(WS-SUB)       TO
117800             WH-PNL(WS-WAL-IX, WS-SUB3)
117900     END-IF.
118000*
118100******************************************************************
118200* 650 - WALLET DERIVED STATISTICS, AS OF THE CURRENT TRADE.
118300******************************************************************
118400 650-DERIVE-WALLET-STATS.
118500*
118600     COMPUTE WD-AGE-DAYS ROUNDED =
118700         (BT-TIMESTAMP(WS-SUB) - WS-WAL-FIRST-SEEN(WS-WAL-IX))
118800            / 86400.
118900*
119000     IF WS-WAL-TOTAL-TRADES(WS-WAL-IX) > 0
119100         COMPUTE WD-AVG-BET-SIZE ROUNDED =
119200             WS-WAL-TOTAL-VOLUME(WS-WAL-IX) /
119300             WS-WAL-TOTAL-TRADES(WS-WAL-IX)
119400     ELSE
119500         MOVE 0 TO WD-AVG-BET-SIZE
119600     END-IF.
119700*
119800     MOVE 0 TO WD-TOP-MARKET-TRD-COUNT.
119900     PERFORM 652-FIND-TOP-MARKET-COUNT
120000    VARYING WS-SUB3 FROM 1 BY 1
120100    UNTIL WS-SUB3 > WS-WAL-MKT-COUNT(WS-WAL-IX).
120200*
120300    IF WS-WAL-TOTAL-TRADES(WS-WAL-IX) > 0
120400        COMPUTE WD-MAX-CONCENTRATION ROUNDED =
120500            WD-TOP-MARKET-TRD-COUNT /
120600            WS-WAL-TOTAL-TRADES(WS-WAL-IX)
120700    ELSE
120800        MOVE 0 TO WD-MAX-CONCENTRATION
120900    END-IF.
121000*
121100 652-FIND-TOP-MARKET-COUNT.
121200*
121300    IF WS-WAL-MKT-TRADES(WS-WAL-IX, WS-SUB3) >
121400       WD-TOP-MARKET-TRD-COUNT
121500        MOVE WS-WAL-MKT-TRADES(WS-WAL-IX, WS-SUB3) TO
121600            WD-TOP-MARKET-TRD-COUNT
121700    END-IF.
121800*
121900******************************************************************
122000* 700 - ALERT RECORD CONSTRUCTION AND WRITE.
122100******************************************************************
122200 700-WRITE-ALERT-RECORD.
122300*
122400     INITIALIZE ALR-RECORD-IO.
122500     MOVE BT-TIMESTAMP(WS-SUB)    TO ALR-TIMESTAMP.
122600     MOVE BT-WALLET(WS-SUB)       TO ALR-WALLET.
122700     MOVE BT-MARKET-TITLE(WS-SUB) TO ALR-MARKET-TITLE.
122800     MOVE BT-MARKET(WS-SUB)       TO ALR-MARKET-ID.
122900     PERFORM 702-MATCH-ALERT-MARKET
123000    VARYING WS-MKT-IX FROM 1 BY 1
123100    UNTIL WS-MKT-IX > WS-MKT-COUNT.
123200     MOVE BT-SIZE(WS-SUB)         TO ALR-TRD-SIZE.
123300     MOVE BT-PRICE(WS-SUB)        TO ALR-TRD-PRICE.
123400     MOVE BT-SIDE(WS-SUB)         TO ALR-TRD-SIDE.
123500     MOVE BT-VALUE(WS-SUB)        TO ALR-TRD-VALUE.
123600     MOVE WS-SCORE                TO ALR-SCORE.
123700     MOVE WS-REASON-COUNT         TO ALR-REASON-COUNT.
123800     PERFORM 704-COPY-ONE-REASON
123900    VARYING WS-SUB2 FROM 1 BY 1
124000    UNTIL WS-SUB2 > WS-REASON-COUNT.
124100     MOVE WD-AGE-DAYS                        TO ALR-AGE-DAYS.
124200     MOVE WS-WAL-TOTAL-TRADES(WS-WAL-IX)     TO ALR-TOTAL-TRADES.
124300     MOVE WS-WAL-MKT-COUNT(WS-WAL-IX)        TO
124400         ALR-UNIQUE-MARKETS.
124500     MOVE WD-AVG-BET-SIZE                    TO ALR-AVG-BET-SIZE.
124600     IF WS-WAL-TOTAL-TRADES(WS-WAL-IX) > 0
124700         COMPUTE ALR-WIN-RATE ROUNDED =
124800             WS-WAL-WIN-TRADES(WS-WAL-IX) /
124900             WS-WAL-TOTAL-TRADES(WS-WAL-IX)
125000     ELSE
125100         MOVE 0 TO ALR-WIN-RATE
125200     END-IF.
125300     SET ALR-LABEL-IS-BLANK TO TRUE.
125400*
125500     WRITE ALR-RECORD-IO.
125600     IF WS-ALERT-STATUS NOT = '00'
125700         ADD 1 TO WS-SCAN-ERRORS
125800     END-IF.
125900*
126000     PERFORM 710-PRINT-ALERT-DETAIL.
126100*
126200 702-MATCH-ALERT-MARKET.
126300*
126400    IF WS-MKT-ID(WS-MKT-IX) = BT-MARKET(WS-SUB)
126500        MOVE WS-MKT-SLUG(WS-MKT-IX) TO ALR-MARKET-SLUG
126600        MOVE WS-MKT-CUR-PRICE(WS-MKT-IX) TO
126700            ALR-CURRENT-PRICE
126800    END-IF.
126900*
127000 704-COPY-ONE-REASON.
127100*
127200    MOVE WS-REASON(WS-SUB2) TO ALR-REASONS(WS-SUB2).
127300*
127400 700-WRT-EX.
127500*
127600    EXIT.
127700*
127800******************************************************************
127900* 710 - ALERT-DETAIL REPORT BLOCK, ONE PER ALERT WRITTEN.
128000******************************************************************
128100 710-PRINT-ALERT-DETAIL.
128200*
128300     MOVE SPACES TO REPORT-LINE.
128400     MOVE WS-SCORE TO WS-EDIT-SCORE.
128500     STRING 'SUSPICIOUS ACTIVITY (SCORE ' WS-EDIT-SCORE '/10)'
128600         DELIMITED BY SIZE INTO REPORT-LINE.
128700     WRITE REPORT-LINE.
128800*
128900     MOVE SPACES TO REPORT-LINE.
129000     STRING '  MARKET: ' ALR-MARKET-TITLE DELIMITED BY SIZE
129100         INTO REPORT-LINE.
129200     WRITE REPORT-LINE.
129300*
129400     MOVE SPACES TO REPORT-LINE.
129500     STRING '  WALLET: ' ALR-WALLET DELIMITED BY SIZE
129600         INTO REPORT-LINE.
129700     WRITE REPORT-LINE.
129800*
129900     MOVE SPACES TO REPORT-LINE.
130000     MOVE ALR-TRD-VALUE TO WS-EDIT-MONEY.
130100     MOVE ALR-TRD-SIZE  TO WS-EDIT-SIZE.
130200     MOVE ALR-TRD-PRICE TO WS-EDIT-PRICE.
130300     STRING '  TRADE: ' ALR-TRD-SIDE ' SIZE ' WS-EDIT-SIZE
130400         ' @ ' WS-EDIT-PRICE ' = $' WS-EDIT-MONEY
130500         DELIMITED BY SIZE INTO REPORT-LINE.
130600     WRITE REPORT-LINE.
130700*
130800     MOVE SPACES TO REPORT-LINE.
130900     MOVE ALR-CURRENT-PRICE TO WS-EDIT-PRICE.
131000     STRING '  CURRENT PRICE: ' WS-EDIT-PRICE
131100         DELIMITED BY SIZE INTO REPORT-LINE.
131200     WRITE REPORT-LINE.
131300*
131400     MOVE SPACES TO REPORT-LINE.
131500     MOVE ALR-AGE-DAYS TO WS-EDIT-DAYS.
131600     STRING '  WALLET AGE(D): ' WS-EDIT-DAYS
131700         '  TOTAL TRADES: ' ALR-TOTAL-TRADES
131800         '  UNIQUE MKTS: ' ALR-UNIQUE-MARKETS
131900         DELIMITED BY SIZE INTO REPORT-LINE.
132000     WRITE REPORT-LINE.
132100*
132200     MOVE SPACES TO REPORT-LINE.
132300     MOVE ALR-AVG-BET-SIZE TO WS-EDIT-MONEY.
132400     STRING '  AVG BET SIZE: $' WS-EDIT-MONEY
132500         DELIMITED BY SIZE INTO REPORT-LINE.
132600     WRITE REPORT-LINE.
132700*
132800     PERFORM 712-PRINT-ONE-REASON
132900    VARYING WS-SUB2 FROM 1 BY 1
133000    UNTIL WS-SUB2 > ALR-REASON-COUNT.
133100*
133200 712-PRINT-ONE-REASON.
133300*
133400    MOVE SPACES TO REPORT-LINE.
133500    STRING '    ' WS-SUB2 ') ' ALR-REASONS(WS-SUB2)
133600        DELIMITED BY SIZE INTO REPORT-LINE.
133700    WRITE REPORT-LINE.
133800*
133900******************************************************************
134000* 800 SERIES - EIGHT-CHECK WASH-TRADING SCREEN, RUN OVER THE
134100* WALLET'S FULL HISTORY TO DATE (WS-WAL-HIST, WS-WAL-IX).
134200******************************************************************
134300 800-SCREEN-WASH-TRADING.
134400*
134500     MOVE 'N' TO WS-WASH-SUSPICIOUS-SW.
134600     MOVE 0 TO WS-WASH-FLAG-COUNT WS-WASH-SCORE.
134700*
134800     IF WS-WAL-HIST-COUNT(WS-WAL-IX) >= SRV-WASH-MIN-TRADES
134900         PERFORM 810-CHECK-PNL-VOLUME-RATIO.
135000         PERFORM 815-CHECK-AVG-HOLDING-TIME.
135100         PERFORM 820-CHECK-EXTREME-PRICES.
135200         PERFORM 825-CHECK-WIN-RATE.
135300         PERFORM 830-CHECK-ROUND-TRIPS.
135400         PERFORM 840-CHECK-TEMPORAL-ENTROPY.
135500         PERFORM 850-CHECK-MARKET-CONCENTRATION.
135600         PERFORM 860-CHECK-PRICE-IMPACT-REVERSAL.
135700*
135800         COMPUTE WS-WASH-SCORE ROUNDED =
135900             (WS-WASH-FLAG-COUNT / 8) * 100.
136000         IF WS-WASH-SCORE >= SRV-WASH-SUSPICIOUS-SCORE
136100             MOVE 'Y' TO WS-WASH-SUSPICIOUS-SW
136200         END-IF
136300     END-IF.
136400*
136500 880-WASH-EX.
136600     EXIT.
136700*
136800 810-CHECK-PNL-VOLUME-RATIO.
136900*
137000     MOVE 0 TO WS-WASH-PNL-SUM WS-WASH-VOL-SUM.
137100     PERFORM 812-ACCUM-PNL-VOLUME
137200    VARYING WS-WASH-IX FROM 1 BY 1
137300    UNTIL WS-WASH-IX > WS-WAL-HIST-COUNT(WS-WAL-IX).
137400*
137500    IF WS-WASH-VOL-SUM = 0
137600        MOVE 1 TO WS-WASH-PNL-RATIO
137700    ELSE
137800        IF WS-WASH-PNL-SUM < 0
137900            COMPUTE WS-WASH-PNL-RATIO ROUNDED =
138000                (0 - WS-WASH-PNL-SUM) / WS-WASH-VOL-SUM
138100        ELSE
138200            COMPUTE WS-WASH-PNL-RATIO ROUNDED =
138300                WS-WASH-PNL-SUM / WS-WASH-VOL-SUM
138400        END-IF
138500    END-IF.
138600*
138700    IF WS-WASH-PNL-RATIO < SRV-WASH-PNL-RATIO-FLAG
138800        ADD 1 TO WS-WASH-FLAG-COUNT
138900    END-IF.
139000*
139100 812-ACCUM-PNL-VOLUME.
139200*
139300    ADD WH-PNL(WS-WAL-IX, WS-WASH-IX) TO WS-WASH-PNL-SUM.
139400    COMPUTE WS-WASH-VOL-SUM ROUNDED = WS-WASH-VOL-SUM +
139500        (WH-SIZE(WS-WAL-IX, WS-WASH-IX) *
139600         WH-PRICE(WS-WAL-IX, WS-WASH-IX)).
139700*
139800 815-CHECK-AVG-HOLDING-TIME.
139900*
140000    MOVE 0 TO WS-WASH-GAP-SUM WS-WASH-GAP-COUNT.
140100    PERFORM 816-ACCUM-HOLDING-GAP
140200        VARYING WS-WASH-IX FROM 2 BY 1
140300        UNTIL WS-WASH-IX > WS-WAL-HIST-COUNT(WS-WAL-IX).
140400*
140500    IF WS-WASH-GAP-COUNT = 0
140600        MOVE 9999 TO WS-WASH-AVG-HOLD
140700    ELSE
140800        COMPUTE WS-WASH-AVG-HOLD ROUNDED =
140900            WS-WASH-GAP-SUM / WS-WASH-GAP-COUNT
141000    END-IF.
141100*
141200    IF WS-WASH-AVG-HOLD < SRV-WASH-HOLD-SECS-FLAG
141300        ADD 1 TO WS-WASH-FLAG-COUNT
141400    END-IF.
141500*
141600 816-ACCUM-HOLDING-GAP.
141700*
141800    IF WH-MARKET(WS-WAL-IX, WS-WASH-IX) =
141900       WH-MARKET(WS-WAL-IX, WS-WASH-IX - 1)
142000        ADD 1 TO WS-WASH-GAP-COUNT
142100        COMPUTE WS-WASH-GAP-SUM = WS-WASH-GAP-SUM +
142200            (WH-TIMESTAMP(WS-WAL-IX, WS-WASH-IX) -
142300             WH-TIMESTAMP(WS-WAL-IX, WS-WASH-IX - 1))
142400    END-IF.
142500*
142600 820-CHECK-EXTREME-PRICES.
142700*
142800    MOVE 0 TO WS-WASH-EXTREME-COUNT.
142900    PERFORM 822-COUNT-EXTREME-PRICE
143000        VARYING WS-WASH-IX FROM 1 BY 1
143100        UNTIL WS-WASH-IX > WS-WAL-HIST-COUNT(WS-WAL-IX).
143200*
143300    COMPUTE WS-WASH-EXTREME-FRAC ROUNDED =
143400        WS-WASH-EXTREME-COUNT / WS-WAL-HIST-COUNT(WS-WAL-IX).
143500*
143600    IF WS-WASH-EXTREME-FRAC > SRV-WASH-EXTREME-FRAC-FLAG
143700        ADD 1 TO WS-WASH-FLAG-COUNT
143800    END-IF.
143900*
144000 822-COUNT-EXTREME-PRICE.
144100*
144200    IF WH-PRICE(WS-WAL-IX, WS-WASH-IX) <
144300       SRV-WASH-EXTREME-PRC-LO
144400       OR WH-PRICE(WS-WAL-IX, WS-WASH-IX) >
144500          SRV-WASH-EXTREME-PRC-HI
144600        ADD 1 TO WS-WASH-EXTREME-COUNT
144700    END-IF.
144800*
144900 825-CHECK-WIN-RATE.
145000*
145100    MOVE 0 TO WS-WASH-WIN-COUNT.
145200    PERFORM 826-COUNT-WIN-TRADE
145300        VARYING WS-WASH-IX FROM 1 BY 1
145400        UNTIL WS-WASH-IX > WS-WAL-HIST-COUNT(WS-WAL-IX).
145500*
145600    COMPUTE WS-WASH-WIN-FRAC ROUNDED =
145700        WS-WASH-WIN-COUNT / WS-WAL-HIST-COUNT(WS-WAL-IX).
145800*
145900    IF WS-WASH-WIN-FRAC > SRV-WASH-WIN-RATE-FLAG
146000        ADD 1 TO WS-WASH-FLAG-COUNT
146100    END-IF.
146200*
146300 826-COUNT-WIN-TRADE.
146400*
146500    IF WH-PNL(WS-WAL-IX, WS-WASH-IX) > 0
146600        ADD 1 TO WS-WASH-WIN-COUNT
146700    END-IF.
146800*
146900 830-CHECK-ROUND-TRIPS.
147000*
147100*    FOR EACH TRADE I, LOOK AHEAD AT MOST FOUR TRADES (I+1..I+4)
147200*    FOR A SAME-MARKET, SIMILAR-SIZE PAIR WITHIN 900 SECONDS.
147300*
147400     MOVE 0 TO WS-WASH-ROUNDTRIP-COUNT.
147500     PERFORM 832-SCAN-ONE-START-TRADE
147600    VARYING WS-WASH-IX FROM 1 BY 1
147700    UNTIL WS-WASH-IX > WS-WAL-HIST-COUNT(WS-WAL-IX).
147800*
147900    COMPUTE WS-WASH-ROUNDTRIP-LIMIT ROUNDED =
148000        SRV-WASH-ROUNDTRIP-FRAC * WS-WAL-HIST-COUNT(WS-WAL-IX).
148100    IF WS-WASH-ROUNDTRIP-COUNT > WS-WASH-ROUNDTRIP-LIMIT
148200        ADD 1 TO WS-WASH-FLAG-COUNT
148300    END-IF.
148400*
148500 832-SCAN-ONE-START-TRADE.
148600*
148700    COMPUTE WS-WASH-JX = WS-WASH-IX + 1.
148800    PERFORM 835-SCAN-ROUND-TRIP-WINDOW
148900        UNTIL WS-WASH-JX > WS-WASH-IX + 4
149000           OR WS-WASH-JX > WS-WAL-HIST-COUNT(WS-WAL-IX).
149100*
149200 835-SCAN-ROUND-TRIP-WINDOW.
149300*
149400     IF WH-MARKET(WS-WAL-IX, WS-WASH-JX) =
149500        WH-MARKET(WS-WAL-IX, WS-WASH-IX)
149600        AND (WH-TIMESTAMP(WS-WAL-IX, WS-WASH-JX) -
149700             WH-TIMESTAMP(WS-WAL-IX, WS-WASH-IX)) <
149800            SRV-WASH-ROUNDTRIP-GAP-SECS
149900         IF WH-SIZE(WS-WAL-IX, WS-WASH-IX) > 0
150000             COMPUTE WS-TEMP-VALUE ROUNDED =
150100                 (WH-SIZE(WS-WAL-IX, WS-WASH-IX) -
150200                  WH-SIZE(WS-WAL-IX, WS-WASH-JX))
150300             IF WS-TEMP-VALUE < 0
150400                 COMPUTE WS-TEMP-VALUE = 0 - WS-TEMP-VALUE
150500             END-IF
150600             COMPUTE WS-TEMP-VALUE ROUNDED =
150700                 WS-TEMP-VALUE / WH-SIZE(WS-WAL-IX, WS-WASH-IX)
150800             IF WS-TEMP-VALUE < SRV-WASH-ROUNDTRIP-SZ-PCT
150900                 ADD 1 TO WS-WASH-ROUNDTRIP-COUNT
151000             END-IF
151100         END-IF
151200     END-IF.
151300*
151400     ADD 1 TO WS-WASH-JX.
151500*
151600 840-CHECK-TEMPORAL-ENTROPY.
151700*
151800*    BUCKET THE CONSECUTIVE-TRADE GAPS BY ROUND(GAP / 10) AND
151900*    TAKE THE SHANNON ENTROPY (BASE 2) OVER THE BUCKET COUNTS.
152000*
152100     MOVE 0 TO WS-WASH-BUCKET-COUNT WS-WASH-GAP-COUNT.
152200     PERFORM 841-BUCKET-ONE-GAP
152300    VARYING WS-WASH-IX FROM 2 BY 1
152400    UNTIL WS-WASH-IX > WS-WAL-HIST-COUNT(WS-WAL-IX).
152500*
152600    IF WS-WASH-GAP-COUNT = 0
152700        MOVE 0 TO WS-WASH-ENTROPY
152800    ELSE
152900        MOVE 0 TO WS-WASH-ENTROPY
153000        PERFORM 843-ACCUM-ENTROPY-TERM
153100            VARYING WS-WASH-JX FROM 1 BY 1
153200            UNTIL WS-WASH-JX > WS-WASH-BUCKET-COUNT
153300    END-IF.
153400*
153500    IF WS-WASH-GAP-COUNT > 0
153600       AND WS-WASH-ENTROPY < SRV-WASH-ENTROPY-FLAG
153700        ADD 1 TO WS-WASH-FLAG-COUNT
153800    END-IF.
153900*
154000 841-BUCKET-ONE-GAP.
154100*
154200    COMPUTE WS-SUB = (WH-TIMESTAMP(WS-WAL-IX, WS-WASH-IX) -
154300        WH-TIMESTAMP(WS-WAL-IX, WS-WASH-IX - 1) + 5) / 10.
154400    ADD 1 TO WS-WASH-GAP-COUNT.
154500    PERFORM 842-ADD-TO-BUCKET.
154600*
154700 843-ACCUM-ENTROPY-TERM.
154800*
154900    COMPUTE WS-LOG2-X ROUNDED =
155000        WB-FREQ(WS-WASH-JX) / WS-WASH-GAP-COUNT.
155100    PERFORM 845-COMPUTE-LOG2.
155200    COMPUTE WS-WASH-ENTROPY ROUNDED =
155300        WS-WASH-ENTROPY - (WS-LOG2-X * WS-LOG2-R).
155400*
155500 842-ADD-TO-BUCKET.
155600*
155700    MOVE 'N' TO WS-FOUND-SW.
155800    PERFORM 844-MATCH-BUCKET-MEMBER
155900        VARYING WS-SUB2 FROM 1 BY 1
156000        UNTIL WS-SUB2 > WS-WASH-BUCKET-COUNT OR WS-ITEM-FOUND.
156100    IF NOT WS-ITEM-FOUND AND WS-WASH-BUCKET-COUNT < 100
156200        ADD 1 TO WS-WASH-BUCKET-COUNT
156300        MOVE WS-SUB TO WB-VALUE(WS-WASH-BUCKET-COUNT)
156400        MOVE 1 TO WB-FREQ(WS-WASH-BUCKET-COUNT)
156500    END-IF.
156600*
156700 844-MATCH-BUCKET-MEMBER.
156800*
156900    IF WB-VALUE(WS-SUB2) = WS-SUB
157000        MOVE 'Y' TO WS-FOUND-SW
157100        ADD 1 TO WB-FREQ(WS-SUB2)
157200    END-IF.
157300*
157400 845-COMPUTE-LOG2.
157500*
157600*    HAND-ROLLED BASE-2 LOG - INTEGER PART BY REPEATED HALVING,
157700*    FRACTIONAL PART BY A THREE-TERM TAYLOR SERIES ON LN(1+F).
157800*    SEE CR 0144 IN THE CHANGE LOG ABOVE.
157900*
158000    MOVE WS-LOG2-X TO WS-LOG2-WK.
158100    MOVE 0 TO WS-LOG2-N.
158200    PERFORM 846-HALVE-FOR-LOG2 UNTIL WS-LOG2-WK < 2.0.
158300    PERFORM 847-DOUBLE-FOR-LOG2 UNTIL WS-LOG2-WK >= 1.0.
158400    COMPUTE WS-LOG2-F = WS-LOG2-WK - 1.
158500    COMPUTE WS-LOG2-LN1PF ROUNDED =
158600        WS-LOG2-F - ((WS-LOG2-F * WS-LOG2-F) / 2)
158700                  + ((WS-LOG2-F * WS-LOG2-F * WS-LOG2-F) / 3).
158800    COMPUTE WS-LOG2-R ROUNDED =
158900        WS-LOG2-N + (WS-LOG2-LN1PF / WS-LN2).
159000*
159100 846-HALVE-FOR-LOG2.
159200*
159300    DIVIDE WS-LOG2-WK BY 2 GIVING WS-LOG2-WK.
159400    ADD 1 TO WS-LOG2-N.
159500*
159600 847-DOUBLE-FOR-LOG2.
159700*
159800    MULTIPLY WS-LOG2-WK BY 2 GIVING WS-LOG2-WK.
159900    SUBTRACT 1 FROM WS-LOG2-N.
160000*
160100 850-CHECK-MARKET-CONCENTRATION.
160200*
160300    MOVE 0 TO WS-WASH-TOP-MKT-TRADES.
160400    PERFORM 852-FIND-TOP-MARKET-TRADES
160500        VARYING WS-SUB3 FROM 1 BY 1
160600        UNTIL WS-SUB3 > WS-WAL-MKT-COUNT(WS-WAL-IX).
160700*
160800    COMPUTE WS-WASH-CONCENTRATION ROUNDED =
160900        WS-WASH-TOP-MKT-TRADES / WS-WAL-HIST-COUNT(WS-WAL-IX).
161000*
161100    IF WS-WASH-CONCENTRATION > SRV-WASH-CONCENTRATE-FLAG
161200        ADD 1 TO WS-WASH-FLAG-COUNT
161300    END-IF.
161400*
161500 852-FIND-TOP-MARKET-TRADES.
161600*
161700    IF WS-WAL-MKT-TRADES(WS-WAL-IX, WS-SUB3) >
161800       WS-WASH-TOP-MKT-TRADES
161900        MOVE WS-WAL-MKT-TRADES(WS-WAL-IX, WS-SUB3) TO
162000            WS-WASH-TOP-MKT-TRADES
162100    END-IF.
162200*
162300 860-CHECK-PRICE-IMPACT-REVERSAL.
162400*
162500*    OVER CONSECUTIVE PRICE TRIPLES (P1,P2,P3): FLAG A BOUNCE
162600*    WHEN P2 MOVED MORE THAN 10% FROM P1 AND P3 REVERSED IT.
162700*
162800    MOVE 0 TO WS-WASH-REVERSAL-COUNT.
162900    PERFORM 865-CHECK-ONE-TRIPLE
163000        VARYING WS-WASH-IX FROM 1 BY 1
163100        UNTIL WS-WASH-IX > WS-WAL-HIST-COUNT(WS-WAL-IX) - 2.
163200*
163300    IF WS-WASH-REVERSAL-COUNT > SRV-WASH-REVERSAL-FLAG
163400        ADD 1 TO WS-WASH-FLAG-COUNT
163500    END-IF.
163600*
163700 865-CHECK-ONE-TRIPLE.
163800*
163900     IF WH-PRICE(WS-WAL-IX, WS-WASH-IX) > 0
164000         COMPUTE WS-TEMP-VALUE ROUNDED =
164100             WH-PRICE(WS-WAL-IX, WS-WASH-IX + 1) -
164200             WH-PRICE(WS-WAL-IX, WS-WASH-IX)
164300         IF WS-TEMP-VALUE < 0
164400             COMPUTE WS-TEMP-VALUE = 0 - WS-TEMP-VALUE
164500         END-IF
164600         COMPUTE WS-TEMP-VALUE ROUNDED =
164700             WS-TEMP-VALUE / WH-PRICE(WS-WAL-IX, WS-WASH-IX)
164800         IF WS-TEMP-VALUE > SRV-WASH-REVERSAL-PCT
164900             IF ((WH-PRICE(WS-WAL-IX, WS-WASH-IX + 2) -
165000                  WH-PRICE(WS-WAL-IX, WS-WASH-IX + 1)) *
165100                 (WH-PRICE(WS-WAL-IX, WS-WASH-IX + 1) -
165200                  WH-PRICE(WS-WAL-IX, WS-WASH-IX))) < 0
165300                 ADD 1 TO WS-WASH-REVERSAL-COUNT
165400             END-IF
165500         END-IF
165600     END-IF.
