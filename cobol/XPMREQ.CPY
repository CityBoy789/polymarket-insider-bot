000100******************************************************************
000200* XPMREQ    -  EXECUTION-PRICE-MODEL REQUEST CONTROL CARD
000300* ---------------------------------------------------------------
000400* ONE RECORD, READ AHEAD OF THE ORDER BOOK, TELLING SURVXPM WHICH
000500* SIDE TO WALK AND HOW MANY DOLLARS THE ORDER IS FOR.  THIS SHOP
000600* HAS ALWAYS PASSED ONE-SHOT UTILITY PARAMETERS AS A ONE-RECORD
000700* CONTROL CARD RATHER THAN JCL PARM TEXT - SEE THE SRVPARM NOTE ON
000800* THE SCORER'S OWN CONTROL-CARD HISTORY.
000900*
001000* 1991-03-11  KLM   ORIGINAL LAYOUT FOR ORDER-BOOK WALK UTILITY
001100******************************************************************
001200*
001300 01  XPM-REQUEST-IO.
001400     05  XPM-SIDE                    PIC X(04).
001500         88  XPM-SIDE-IS-BUY             VALUE 'BUY '.
001600         88  XPM-SIDE-IS-SELL            VALUE 'SELL'.
001700     05  XPM-ORDER-SIZE               PIC 9(9)V99.
001800     05  FILLER                       PIC X(01).
001900*
