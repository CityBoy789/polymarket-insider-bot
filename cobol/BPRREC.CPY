000100******************************************************************
000200* BPRREC    -  BACKTEST PRICE HISTORY RECORD LAYOUT
000300* ---------------------------------------------------------------
000400* OBSERVED TRADE PRICE HISTORY, SORTED BY MARKET THEN TIMESTAMP.
000500* USED BY THE BACKTESTER TO LOCATE THE PRICE NEAREST AN ALERT'S
000600* EXIT HORIZON.  RECORD IS 27 BYTES FLAT - NO ROOM FOR A FILLER
000700* PAD.
000800*
000900* 1992-02-04  KLM   ORIGINAL LAYOUT FOR BACKTEST PROJECT
001000******************************************************************
001100*
001200 01  BPR-RECORD-IO.
001300     05  BPR-MARKET                  PIC X(12).
001400     05  BPR-TIMESTAMP               PIC 9(10).
001500     05  BPR-PRICE                   PIC 9V9(4).
001600*
