000100******************************************************************
000200* CPYREC    -  COPY-TRADE REALIZED-OUTCOME FEED RECORD LAYOUT
000300* ---------------------------------------------------------------
000400* ONE RECORD PER ALERT, SAME ORDER AS THE ALERT FILE, CARRYING THE
000500* REALIZED PROFIT-OR-LOSS THE DESK'S OWN BOOKS SHOW FOR THE COPY
000600* POSITION (IF ANY WAS TAKEN) SO SURVCPY CAN ROLL THE DAILY LOSS
000700* LIMIT FORWARD WITHOUT WAITING ON THE LIVE FEED - SEE CR 0299.
000800* CPY-ALERT-KEY IS THE ALERT'S OWN TIMESTAMP, CARRIED ALONG PURELY
000900* AS A CROSS-CHECK THAT THE TWO FILES HAVE NOT DRIFTED APART.
001000*
001100* 1996-09-05  KLM   ORIGINAL LAYOUT FOR COPY-TRADE RISK PROJECT
001200*                   (CR 0299)
001300******************************************************************
001400*
001500 01  CPY-RECORD-IO.
001600     05  CPY-ALERT-KEY               PIC 9(10).
001700     05  CPY-ALERT-KEY-X REDEFINES
001800         CPY-ALERT-KEY               PIC X(10).
001900     05  CPY-REALIZED-PNL            PIC S9(7)V99.
002000     05  FILLER                      PIC X(11).
002100*
