000100******************************************************************
000200* Author: K.L. MCADAMS
000300* Date: 04-02-1992
000400* Purpose: BACKTESTS THE ALERT FILE AGAINST THE OBSERVED PRICE
000500*        : HISTORY - COMPUTES RETURN AT 1H/4H/24H OUT FROM EACH
000600*        : ALERT AND PRINTS A REPORT BUCKETED BY ALERT SCORE FOR
000700*        : THE COMPLIANCE DESK'S QUARTERLY MODEL REVIEW.
000800* Tectonics: COBC
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100*-----------------------*
001200 PROGRAM-ID.    SURVBKT.
001300 AUTHOR.        K.L. MCADAMS.
001400 INSTALLATION.  MERIDIAN EXCHANGE COMPLIANCE SYSTEMS.
001500 DATE-WRITTEN.  04-02-1992.
001600 DATE-COMPILED.
001700 SECURITY.      CONFIDENTIAL - COMPLIANCE DESK USE ONLY.
001800******************************************************************
001900* CHANGE LOG
002000* ---------------------------------------------------------------
002100* 1992-02-04  KLM   0132  ORIGINAL BACKTEST JOB - READS ALERTS AND
002200*                         THE PRICE HISTORY FILE, BUCKETS BY
002300*                         SCORE, REPORTS 1H/4H/24H RETURN.
002400* 1992-05-19  KLM   0139  WIDENED THE SEARCH WINDOW TO 30 MINUTES
002500*                         EACH SIDE OF THE TARGET TIME - DESK WAS
002600*                         SEEING TOO MANY "NO PRICE FOUND" SKIPS.
002700* 1993-09-02  JFD   0164  PRICE TABLE WIDENED TO 2000 ENTRIES FOR
002800*                         A FULL QUARTER'S HISTORY IN ONE RUN.
002900* 1998-11-09  DJF   0091  Y2K REVIEW - ALL DATES ARE EPOCH
003000*                         SECONDS, NO 2-DIGIT YEAR FIELDS. NO
003100*                         CHANGE REQUIRED.
003200* 2005-03-15  MTV   0119  24H WIN RATE ADDED TO THE BUCKET REPORT
003300*                         PER COMPLIANCE REQUEST (CR 0119).
003400******************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700*-----------------------*
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ALERT-FILE   ASSIGN TO ALERTS
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-ALERT-STATUS.
004700*
004800     SELECT PRICE-FILE   ASSIGN TO PRICES
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-PRICE-STATUS.
005100*
005200     SELECT REPORT-FILE  ASSIGN TO REPORT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-REPORT-STATUS.
005500*
005600******************************************************************
005700 DATA DIVISION.
005800*-----------------------*
005900 FILE SECTION.
006000*
006100 FD  ALERT-FILE  RECORDING MODE F.
006200     COPY ALRREC.
006300*
006400 FD  PRICE-FILE  RECORDING MODE F.
006500     COPY BPRREC.
006600*
006700 FD  REPORT-FILE RECORDING MODE F.
006800 01  REPORT-LINE.
006900     05  WS-RPT-TEXT                 PIC X(131).
007000     05  FILLER                      PIC X(01).
007100*
007200 WORKING-STORAGE SECTION.
007300*
007400 01  SYSTEM-DATE-AND-TIME.
007500     05  CURRENT-DATE.
007600         10  CURRENT-YEAR            PIC 9(02).
007700         10  CURRENT-MONTH           PIC 9(02).
007800         10  CURRENT-DAY             PIC 9(02).
007900     05  CURRENT-TIME.
008000         10  CURRENT-HOUR            PIC 9(02).
008100         10  CURRENT-MINUTE          PIC 9(02).
008200         10  CURRENT-SECOND          PIC 9(02).
008300         10  CURRENT-HNDSEC          PIC 9(02).
008400     05  FILLER                      PIC X(01).
008500*
008600 01  WS-FILE-STATUSES.
008700     05  WS-PRICE-STATUS             PIC X(02) VALUE SPACES.
008800     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
008900     05  FILLER                      PIC X(01).
009000*
009100 01  WS-SWITCHES.
009200     05  WS-ALERT-EOF-SW             PIC X     VALUE 'N'.
009300         88  WS-ALERT-EOF                VALUE 'Y'.
009400     05  WS-PRICE-EOF-SW             PIC X     VALUE 'N'.
009500         88  WS-PRICE-EOF                VALUE 'Y'.
009600     05  WS-BKT-FOUND-SW             PIC X     VALUE 'N'.
009700         88  WS-BKT-FOUND                VALUE 'Y'.
009800     05  FILLER                      PIC X(01).
009900*
010000* PRICE HISTORY TABLE - LOADED ONCE AT START OF RUN, ONE ENTRY
010100* PER PRICE RECORD, HELD IN MARKET/TIMESTAMP ORDER AS IT ARRIVES.
010200 01  WS-PRICE-TABLE.
010300     05  WS-PRC-COUNT                PIC 9(5)  COMP.
010400     05  WS-PRC-ENTRY OCCURS 2000 TIMES.
010500         10  WS-PRC-MARKET           PIC X(12).
010600         10  WS-PRC-TIMESTAMP        PIC 9(10).
010700         10  WS-PRC-PRICE            PIC 9V9(4).
010800     05  FILLER                      PIC X(01).
010900*
011000* SCORE-BUCKET ACCUMULATORS - SUBSCRIPT 1=7.0-8.0, 2=8.0-9.0,
011100* 3=9.0 AND ABOVE.  BELOW 7.0 IS NOT BUCKETED AT ALL.
011200 01  WS-BUCKET-TABLE.
011300     05  WS-BKT-ACCUM OCCURS 3 TIMES.
011400         10  WS-BKT-COUNT            PIC 9(7)  COMP.
011500         10  WS-BKT-SUM-ROI-1H       PIC S9(5)V9(4).
011600         10  WS-BKT-SUM-ROI-4H       PIC S9(5)V9(4).
011700         10  WS-BKT-SUM-ROI-24H      PIC S9(5)V9(4).
011800         10  WS-BKT-WIN24-COUNT      PIC 9(7)  COMP.
011900     05  FILLER                      PIC X(01).
012000*
012100* LITERAL LABEL TABLE FOR THE REPORT - BUILT AS A VALUE CLAUSE AND
012200* REDEFINED AS AN OCCURS TABLE, SAME TRICK USED FOR THE MONTH-NAME
012300* AND MARKET-TYPE TABLES ELSEWHERE IN THIS SHOP.
012400 01  WS-BKT-LABEL-CONSTANTS.
012500     05  FILLER                      PIC X(09) VALUE '7.0-8.0  '.
012600     05  FILLER                      PIC X(09) VALUE '8.0-9.0  '.
012700     05  FILLER                      PIC X(09) VALUE '9.0+     '.
012800 01  WS-BKT-LABEL-TABLE REDEFINES
012900     WS-BKT-LABEL-CONSTANTS.
013000     05  WS-BKT-LABEL OCCURS 3 TIMES PIC X(09).
013100*
013200 01  WS-BKT-WORK.
013300     05  WS-BKT-IX                   PIC 9(1)  COMP.
013400     05  WS-PRC-IX                   PIC 9(5)  COMP.
013500     05  WS-BKT-ENTRY-PRICE          PIC 9V9(4).
013600     05  WS-BKT-EXIT-PRICE           PIC 9V9(4).
013700     05  WS-BKT-TARGET-TIME          PIC 9(10).
013800     05  WS-BKT-TARGET-TIME-X REDEFINES
013900         WS-BKT-TARGET-TIME          PIC X(10).
014000     05  WS-BKT-WINDOW-LO            PIC 9(10).
014100     05  WS-BKT-WINDOW-LO-X REDEFINES
014200         WS-BKT-WINDOW-LO            PIC X(10).
014300     05  WS-BKT-WINDOW-HI            PIC 9(10).
014400     05  WS-BKT-THIS-DIFF            PIC S9(10) COMP.
014500     05  WS-BKT-BEST-DIFF            PIC S9(10) COMP.
014600     05  WS-BKT-BEST-PRICE           PIC 9V9(4).
014700     05  WS-BKT-ROI-1H               PIC S9(5)V9(4).
014800     05  WS-BKT-ROI-4H               PIC S9(5)V9(4).
014900     05  WS-BKT-ROI-24H              PIC S9(5)V9(4).
015000     05  WS-BKT-AVG-ROI              PIC S9(5)V9(4).
015100     05  WS-BKT-WIN-RATE             PIC 9(3)V9.
015200     05  FILLER                      PIC X(01).
015300*
015400 01  WS-EDIT-FIELDS.
015500     05  WS-EDIT-COUNT               PIC ZZZZZZ9.
015600     05  WS-EDIT-PRICE               PIC Z.9999.
015700     05  WS-EDIT-ROI-PCT             PIC +ZZ9.99.
015800     05  WS-EDIT-WIN-PCT             PIC ZZ9.9.
015900     05  FILLER                      PIC X(01).
016000*
016100******************************************************************
016200* WS-ALERT-STATUS STANDS ALONE, NOT IN THE STATUS GROUP ABOVE, AS
016300* THE DESK WANTED IT TRAPPABLE ON ITS OWN IN THE DEBUGGER WHEN
016400* CHASING THE "NO PRICE FOUND" SKIP COUNTS BACK IN CR 0139.
016500******************************************************************
016600 77  WS-ALERT-STATUS                 PIC X(02) VALUE SPACES.
016700******************************************************************
016800 PROCEDURE DIVISION.
016900*-----------------------*
017000 000-MAIN-LOGIC.
017100*
017200     PERFORM 010-INITIALIZE.
017300     PERFORM 100-LOAD-PRICE-HISTORY.
017400     PERFORM 200-PROCESS-ALERTS
017500         UNTIL WS-ALERT-EOF.
017600     PERFORM 800-PRINT-BUCKET-REPORT.
017700     PERFORM 900-CLOSE-FILES.
017800*
017900     STOP RUN.
018000*
018100 010-INITIALIZE.
018200*
018300     ACCEPT CURRENT-DATE FROM DATE.
018400     ACCEPT CURRENT-TIME FROM TIME.
018500*
018600     DISPLAY '************ SURVBKT ALERT BACKTEST **************'.
018700     DISPLAY 'SURVBKT STARTED DATE = ' CURRENT-MONTH '/'
018800         CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
018900     DISPLAY '             TIME = ' CURRENT-HOUR ':'
019000         CURRENT-MINUTE ':' CURRENT-SECOND.
019100*
019200     OPEN INPUT  ALERT-FILE.
019300     OPEN INPUT  PRICE-FILE.
019400     OPEN OUTPUT REPORT-FILE.
019500*
019600     MOVE 0 TO WS-PRC-COUNT.
019700     INITIALIZE WS-BUCKET-TABLE.
019800*
019900 100-LOAD-PRICE-HISTORY.
020000*
020100     PERFORM 110-READ-PRICE-RECORD
020200         UNTIL WS-PRICE-EOF.
020300*
020400 110-READ-PRICE-RECORD.
020500*
020600     READ PRICE-FILE
020700         AT END SET WS-PRICE-EOF TO TRUE
020800         NOT AT END
020900             ADD 1 TO WS-PRC-COUNT
021000             MOVE BPR-MARKET    TO WS-PRC-MARKET(WS-PRC-COUNT)
021100             MOVE BPR-TIMESTAMP TO WS-PRC-TIMESTAMP(WS-PRC-COUNT)
021200             MOVE BPR-PRICE     TO WS-PRC-PRICE(WS-PRC-COUNT)
021300     END-READ.
021400*
021500 200-PROCESS-ALERTS.
021600*
021700     PERFORM 210-READ-ALERT-RECORD.
021800     IF NOT WS-ALERT-EOF
021900         PERFORM 220-SCORE-ALERT-INTO-BUCKET
022000     END-IF.
022100*
022200 210-READ-ALERT-RECORD.
022300*
022400     READ ALERT-FILE
022500         AT END SET WS-ALERT-EOF TO TRUE
022600     END-READ.
022700*
022800 220-SCORE-ALERT-INTO-BUCKET.
022900*
023000     IF ALR-SCORE < 07.0
023100         GO TO 220-EX
023200     END-IF.
023300     IF ALR-CURRENT-PRICE NOT > 0
023400         GO TO 220-EX
023500     END-IF.
023600*
023700     EVALUATE TRUE
023800         WHEN ALR-SCORE < 08.0
023900             MOVE 1 TO WS-BKT-IX
024000         WHEN ALR-SCORE < 09.0
024100             MOVE 2 TO WS-BKT-IX
024200         WHEN OTHER
024300             MOVE 3 TO WS-BKT-IX
024400     END-EVALUATE.
024500*
024600     MOVE ALR-CURRENT-PRICE TO WS-BKT-ENTRY-PRICE.
024700*
024800     PERFORM 310-COMPUTE-ROI-1HOUR.
024900     PERFORM 320-COMPUTE-ROI-4HOUR.
025000     PERFORM 330-COMPUTE-ROI-24HOUR.
025100*
025200     ADD 1 TO WS-BKT-COUNT(WS-BKT-IX).
025300     ADD WS-BKT-ROI-1H  TO WS-BKT-SUM-ROI-1H(WS-BKT-IX).
025400     ADD WS-BKT-ROI-4H  TO WS-BKT-SUM-ROI-4H(WS-BKT-IX).
025500     ADD WS-BKT-ROI-24H TO WS-BKT-SUM-ROI-24H(WS-BKT-IX).
025600     IF WS-BKT-ROI-24H > 0
025700         ADD 1 TO WS-BKT-WIN24-COUNT(WS-BKT-IX)
025800     END-IF.
025900*
026000 220-EX.
026100     EXIT.
026200*
026300 300-FIND-PRICE-IN-WINDOW.
026400*
026500* COMMON SEARCH - WS-BKT-TARGET-TIME/-WINDOW-LO/-WINDOW-HI ARE
026600* SET BY THE CALLING HORIZON PARAGRAPH BEFORE THIS IS PERFORMED.
026700     MOVE 'N' TO WS-BKT-FOUND-SW.
026800     MOVE 9999999999 TO WS-BKT-BEST-DIFF.
026900*
027000     PERFORM 302-CHECK-ONE-PRICE-ENTRY
027100         VARYING WS-PRC-IX FROM 1 BY 1
027200         UNTIL WS-PRC-IX > WS-PRC-COUNT.
027300*
027400     IF WS-BKT-FOUND
027500         MOVE WS-BKT-BEST-PRICE TO WS-BKT-EXIT-PRICE
027600     ELSE
027700         MOVE WS-BKT-ENTRY-PRICE TO WS-BKT-EXIT-PRICE
027800     END-IF.
027900*
028000 302-CHECK-ONE-PRICE-ENTRY.
028100*
028200     IF WS-PRC-MARKET(WS-PRC-IX) = ALR-MARKET-ID
028300         AND WS-PRC-TIMESTAMP(WS-PRC-IX) NOT < WS-BKT-WINDOW-LO
028400         AND WS-PRC-TIMESTAMP(WS-PRC-IX) NOT > WS-BKT-WINDOW-HI
028500*
028600         COMPUTE WS-BKT-THIS-DIFF =
028700             WS-PRC-TIMESTAMP(WS-PRC-IX) - WS-BKT-TARGET-TIME
028800         IF WS-BKT-THIS-DIFF < 0
028900             COMPUTE WS-BKT-THIS-DIFF = 0 - WS-BKT-THIS-DIFF
029000         END-IF
029100*
029200         IF WS-BKT-THIS-DIFF < WS-BKT-BEST-DIFF
029300             MOVE WS-BKT-THIS-DIFF  TO WS-BKT-BEST-DIFF
029400             MOVE WS-PRC-PRICE(WS-PRC-IX) TO WS-BKT-BEST-PRICE
029500             MOVE 'Y' TO WS-BKT-FOUND-SW
029600         END-IF
029700     END-IF.
029800*
029900 310-COMPUTE-ROI-1HOUR.
030000*
030100     COMPUTE WS-BKT-TARGET-TIME = ALR-TIMESTAMP + 3600.
030200     COMPUTE WS-BKT-WINDOW-LO   = WS-BKT-TARGET-TIME - 1800.
030300     COMPUTE WS-BKT-WINDOW-HI   = WS-BKT-TARGET-TIME + 1800.
030400     PERFORM 300-FIND-PRICE-IN-WINDOW.
030500     COMPUTE WS-BKT-ROI-1H ROUNDED =
030600         (WS-BKT-EXIT-PRICE - WS-BKT-ENTRY-PRICE) /
030700             WS-BKT-ENTRY-PRICE.
030800*
030900 320-COMPUTE-ROI-4HOUR.
031000*
031100     COMPUTE WS-BKT-TARGET-TIME = ALR-TIMESTAMP + 14400.
031200     COMPUTE WS-BKT-WINDOW-LO   = WS-BKT-TARGET-TIME - 1800.
031300     COMPUTE WS-BKT-WINDOW-HI   = WS-BKT-TARGET-TIME + 1800.
031400     PERFORM 300-FIND-PRICE-IN-WINDOW.
031500     COMPUTE WS-BKT-ROI-4H ROUNDED =
031600         (WS-BKT-EXIT-PRICE - WS-BKT-ENTRY-PRICE) /
031700             WS-BKT-ENTRY-PRICE.
031800*
031900 330-COMPUTE-ROI-24HOUR.
032000*
032100     COMPUTE WS-BKT-TARGET-TIME = ALR-TIMESTAMP + 86400.
032200     COMPUTE WS-BKT-WINDOW-LO   = WS-BKT-TARGET-TIME - 1800.
032300     COMPUTE WS-BKT-WINDOW-HI   = WS-BKT-TARGET-TIME + 1800.
032400     PERFORM 300-FIND-PRICE-IN-WINDOW.
032500     COMPUTE WS-BKT-ROI-24H ROUNDED =
032600         (WS-BKT-EXIT-PRICE - WS-BKT-ENTRY-PRICE) /
032700             WS-BKT-ENTRY-PRICE.
032800*
032900 800-PRINT-BUCKET-REPORT.
033000*
033100     MOVE SPACES TO REPORT-LINE.
033200     STRING '========== SURVBKT ALERT BACKTEST REPORT =========='
033300         DELIMITED BY SIZE INTO REPORT-LINE.
033400     WRITE REPORT-LINE.
033500*
033600     MOVE SPACES TO REPORT-LINE.
033700     WRITE REPORT-LINE.
033800*
033900     MOVE SPACES TO REPORT-LINE.
034000     STRING 'BUCKET    COUNT   AVG ROI 1H  AVG ROI 4H '
034100         'AVG ROI 24H  WIN RATE 24H'
034200         DELIMITED BY SIZE INTO REPORT-LINE.
034300     WRITE REPORT-LINE.
034400*
034500     PERFORM 810-PRINT-ONE-BUCKET
034600         VARYING WS-BKT-IX FROM 1 BY 1
034700         UNTIL WS-BKT-IX > 3.
034800*
034900 810-PRINT-ONE-BUCKET.
035000*
035100     IF WS-BKT-COUNT(WS-BKT-IX) = 0
035200         PERFORM 812-PRINT-EMPTY-BUCKET
035300     ELSE
035400         PERFORM 814-PRINT-FILLED-BUCKET
035500     END-IF.
035600*
035700 812-PRINT-EMPTY-BUCKET.
035800*
035900     MOVE SPACES TO REPORT-LINE.
036000     STRING WS-BKT-LABEL(WS-BKT-IX) '      0      ---- '
036100         '     ----       ----          ----'
036200         DELIMITED BY SIZE INTO REPORT-LINE.
036300     WRITE REPORT-LINE.
036400*
036500 814-PRINT-FILLED-BUCKET.
036600*
036700     COMPUTE WS-BKT-AVG-ROI ROUNDED =
036800         (WS-BKT-SUM-ROI-1H(WS-BKT-IX) / WS-BKT-COUNT(WS-BKT-IX))
036900             * 100.
037000     MOVE WS-BKT-AVG-ROI TO WS-EDIT-ROI-PCT.
037100     MOVE WS-BKT-COUNT(WS-BKT-IX) TO WS-EDIT-COUNT.
037200*
037300     MOVE SPACES TO REPORT-LINE.
037400     STRING WS-BKT-LABEL(WS-BKT-IX) '  ' WS-EDIT-COUNT
037500         '  ' WS-EDIT-ROI-PCT '%'
037600         DELIMITED BY SIZE INTO REPORT-LINE.
037700     WRITE REPORT-LINE.
037800*
037900     COMPUTE WS-BKT-AVG-ROI ROUNDED =
038000         (WS-BKT-SUM-ROI-4H(WS-BKT-IX) / WS-BKT-COUNT(WS-BKT-IX))
038100             * 100.
038200     MOVE WS-BKT-AVG-ROI TO WS-EDIT-ROI-PCT.
038300*
038400     MOVE SPACES TO REPORT-LINE.
038500     STRING '            4H AVG ROI .......... ' WS-EDIT-ROI-PCT
038600         '%' DELIMITED BY SIZE INTO REPORT-LINE.
038700     WRITE REPORT-LINE.
038800*
038900     COMPUTE WS-BKT-AVG-ROI ROUNDED =
039000         (WS-BKT-SUM-ROI-24H(WS-BKT-IX) / WS-BKT-COUNT(WS-BKT-IX))
039100             * 100.
039200     MOVE WS-BKT-AVG-ROI TO WS-EDIT-ROI-PCT.
039300*
039400     MOVE SPACES TO REPORT-LINE.
039500     STRING '            24H AVG ROI ......... ' WS-EDIT-ROI-PCT
039600         '%' DELIMITED BY SIZE INTO REPORT-LINE.
039700     WRITE REPORT-LINE.
039800*
039900     COMPUTE WS-BKT-WIN-RATE ROUNDED =
040000         (WS-BKT-WIN24-COUNT(WS-BKT-IX) / WS-BKT-COUNT(WS-BKT-IX))
040100             * 100.
040200     MOVE WS-BKT-WIN-RATE TO WS-EDIT-WIN-PCT.
040300*
040400     MOVE SPACES TO REPORT-LINE.
040500     STRING '            24H WIN RATE ........ ' WS-EDIT-WIN-PCT
040600         '%' DELIMITED BY SIZE INTO REPORT-LINE.
040700     WRITE REPORT-LINE.
040800*
040900 900-CLOSE-FILES.
041000*
041100     CLOSE ALERT-FILE.
041200     CLOSE PRICE-FILE.
041300     CLOSE REPORT-FILE.
041400*
