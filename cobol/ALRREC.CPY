000100******************************************************************
000200* ALRREC    -  SUSPICIOUS-ACTIVITY ALERT RECORD LAYOUT
000300* ---------------------------------------------------------------
000400* WRITTEN BY THE TRACKER SCAN (SURVTRK) ONE PER TRADE SCORED AT
000500* OR ABOVE THE SUSPICIOUS-SCORE THRESHOLD; READ BACK BY THE
000600* BACKTESTERS, THE COPY-TRADE STRATEGY AND THE DETECTION-QUALITY
000700* EVALUATOR.  ALR-LABEL IS BLANK UNTIL THE COMPLIANCE DESK KEYS A
000800* MANUAL REVIEW RESULT AGAINST IT.
000900*
001000* 1990-01-22  RPW   ORIGINAL LAYOUT
001100* 1990-05-03  RPW   ADDED REASON TABLE (6 OCCURS) PER CR 0098
001200* 1992-08-11  KLM   ADDED WALLET STAT CARRY-ALONG FIELDS SO THE
001300*                   BACKTEST AND QUALITY JOBS DO NOT NEED TO
001400*                   RE-READ THE WALLET MASTER (CR 0256)
001500* 1999-02-08  DJF   Y2K REVIEW - EPOCH TIMESTAMPS, NO CHANGE
001600* 2003-07-14  MTV   ADDED ALR-LABEL FOR MANUAL REVIEW TAGGING
001700*                   (CR 0411, COMPLIANCE DESK REQUEST)
001800******************************************************************
001900*
002000 01  ALR-RECORD-IO.
002100     05  ALR-TIMESTAMP               PIC 9(10).
002200     05  ALR-TIMESTAMP-X REDEFINES
002300         ALR-TIMESTAMP               PIC X(10).
002400     05  ALR-WALLET                  PIC X(12).
002500     05  ALR-MARKET-TITLE            PIC X(40).
002600     05  ALR-MARKET-SLUG             PIC X(30).
002700     05  ALR-MARKET-ID               PIC X(12).
002800     05  ALR-TRD-SIZE                PIC 9(7)V99.
002900     05  ALR-TRD-PRICE               PIC 9V9(4).
003000     05  ALR-TRD-SIDE                PIC X(4).
003100         88  ALR-TRD-SIDE-IS-BUY         VALUE 'BUY '.
003200         88  ALR-TRD-SIDE-IS-SELL        VALUE 'SELL'.
003300     05  ALR-TRD-VALUE               PIC 9(9)V99.
003400     05  ALR-SCORE                   PIC 99V9.
003500     05  ALR-REASON-COUNT            PIC 9.
003600     05  ALR-REASON-TABLE OCCURS 6 TIMES.
003700         10  ALR-REASONS             PIC X(50).
003800     05  ALR-AGE-DAYS                PIC 9(5)V9(4).
003900     05  ALR-TOTAL-TRADES            PIC 9(6).
004000     05  ALR-UNIQUE-MARKETS          PIC 9(4).
004100     05  ALR-AVG-BET-SIZE            PIC 9(9)V99.
004200     05  ALR-WIN-RATE                PIC 9V9(4).
004300     05  ALR-CURRENT-PRICE           PIC 9V9(4).
004400     05  ALR-LABEL                   PIC X(14).
004500         88  ALR-LABEL-IS-BLANK          VALUE SPACES.
004600         88  ALR-LABEL-IS-INSIDER        VALUE 'INSIDER'.
004700         88  ALR-LABEL-IS-FALSE-POS      VALUE 'FALSE-POSITIVE'.
004800         88  ALR-LABEL-IS-UNSURE         VALUE 'UNSURE'.
004900     05  FILLER                      PIC X(09).
005000*
