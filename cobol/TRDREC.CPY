000100******************************************************************
000200* TRDREC    -  TRADE RECORD LAYOUT (SURVEILLANCE INPUT FEED)
000300* ---------------------------------------------------------------
000400* ONE OCCURRENCE PER EXECUTED TRADE ON THE EXCHANGE.  FEED IS
000500* SORTED BY MARKET, CHRONOLOGICAL WITHIN MARKET, BY THE EXTRACT
000600* JOB THAT BUILDS THE TRADES FILE UPSTREAM OF THIS COPYBOOK'S
000700* CONSUMERS.
000800*
000900* 1989-11-02  RPW   ORIGINAL LAYOUT FOR TRADE-SURVEILLANCE PROJECT
001000* 1990-04-18  RPW   ADDED TRD-PNL FOR WASH-TRADE SCREEN (CR 0114)
001100* 1993-09-30  KLM   WIDENED TRD-MARKET-TITLE 30 TO 40 (CR 0307)
001200* 1999-01-11  DJF   Y2K REVIEW - TIMESTAMPS ARE EPOCH SECONDS,
001300*                   NO 2-DIGIT YEAR FIELDS PRESENT.  NO CHANGE.
001400******************************************************************
001500*
001600 01  TRD-RECORD-IO.
001700     05  TRD-ID                      PIC X(20).
001800     05  TRD-WALLET                  PIC X(12).
001900     05  TRD-MARKET                  PIC X(12).
002000     05  TRD-MARKET-TITLE            PIC X(40).
002100     05  TRD-TIMESTAMP               PIC 9(10).
002200     05  TRD-TIMESTAMP-X REDEFINES
002300         TRD-TIMESTAMP               PIC X(10).
002400     05  TRD-SIZE                    PIC 9(7)V99.
002500     05  TRD-PRICE                   PIC 9V9(4).
002600     05  TRD-SIDE                    PIC X(4).
002700         88  TRD-SIDE-IS-BUY             VALUE 'BUY '.
002800         88  TRD-SIDE-IS-SELL            VALUE 'SELL'.
002900     05  TRD-PNL                     PIC S9(7)V99.
003000     05  FILLER                      PIC X(01).
003100*
