000100******************************************************************
000200* Author: K.L. MCADAMS
000300* Date: 14-07-2003
000400* Purpose: SCORES THE SCANNER AGAINST THE COMPLIANCE DESK'S OWN
000500*        : MANUAL REVIEW LABELS - COUNTS TRUE POSITIVES, FALSE
000600*        : POSITIVES AND UNSURE CALLS, AND PRINTS THE PRECISION
000700*        : THE DESK USES TO JUDGE WHETHER THE SCORER IS STILL
000800*        : WORTH THE ANALYST TIME IT COSTS TO REVIEW ITS ALERTS.
000900* Tectonics: COBC
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200*-----------------------*
001300 PROGRAM-ID.    SURVDQR.
001400 AUTHOR.        K.L. MCADAMS.
001500 INSTALLATION.  MERIDIAN EXCHANGE COMPLIANCE SYSTEMS.
001600 DATE-WRITTEN.  14-07-2003.
001700 DATE-COMPILED.
001800 SECURITY.      CONFIDENTIAL - COMPLIANCE DESK USE ONLY.
001900******************************************************************
002000* CHANGE LOG
002100* ---------------------------------------------------------------
002200* 2003-07-14  KLM   0411  ORIGINAL DETECTION-QUALITY EVALUATOR,
002300*                         WRITTEN ALONGSIDE THE ALR-LABEL ADD TO
002400*                         ALRREC (CR 0411) SO THE DESK COULD SEE
002500*                         WHAT ITS OWN REVIEWS SAID ABOUT US.
002600* 2004-02-09  MTV   0418  CAPPED THE FALSE-POSITIVE LISTING AT 5
002700*                         LINES - THE FULL LIST WAS RUNNING OFF
002800*                         THE REPORT PAGE ON BUSY DAYS.
002900* 2004-11-30  DJF   0091  MINOR - DATE FIELDS IN THIS PROGRAM ARE
003000*                         EPOCH SECONDS ONLY, PAST Y2K REVIEW, NO
003100*                         CHANGE REQUIRED.
003200******************************************************************
003300*
003400 ENVIRONMENT DIVISION.
003500*-----------------------*
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ALERT-FILE  ASSIGN TO ALERTS
004300         ACCESS MODE IS SEQUENTIAL
004400         FILE STATUS IS WS-ALERT-STATUS.
004500*
004600     SELECT REPORT-FILE ASSIGN TO REPORT
004700         ACCESS MODE IS SEQUENTIAL
004800         FILE STATUS IS WS-REPORT-STATUS.
004900*
005000******************************************************************
005100 DATA DIVISION.
005200*-----------------------*
005300 FILE SECTION.
005400*
005500 FD  ALERT-FILE  RECORDING MODE F.
005600     COPY ALRREC.
005700*
005800 FD  REPORT-FILE RECORDING MODE F.
005900 01  REPORT-LINE.
006000     05  WS-RPT-TEXT                 PIC X(131).
006100     05  FILLER                      PIC X(01).
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500 01  WS-FILE-STATUSES.
006600     05  WS-ALERT-STATUS             PIC X(02) VALUE SPACES.
006700     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
006800     05  FILLER                      PIC X(01).
006900*
007000 01  WS-SWITCHES.
007100     05  WS-ALERT-EOF-SW             PIC X     VALUE 'N'.
007200         88  WS-ALERT-EOF                VALUE 'Y'.
007300     05  FILLER                      PIC X(01).
007400*
007500 01  WS-DQR-COUNTS.
007600     05  WS-DQR-LABELED-COUNT        PIC S9(9)   COMP-3.
007700     05  WS-DQR-TP-COUNT             PIC S9(9)   COMP-3.
007800     05  WS-DQR-FP-COUNT             PIC S9(9)   COMP-3.
007900     05  WS-DQR-UNSURE-COUNT         PIC S9(9)   COMP-3.
008000     05  WS-DQR-FP-LISTED            PIC S9(4)   COMP-3.
008100     05  FILLER                      PIC X(01).
008200*
008300* UP-TO-5 FALSE-POSITIVE LISTING TABLE - SAME "BUILD A SMALL FIXED
008400* TABLE, REDEFINE IT FOR SUBSCRIPTED ACCESS" HABIT THIS SHOP USES
008500* FOR ITS OTHER SMALL CONSTANT TABLES.
008600 01  WS-DQR-FP-ENTRIES VALUE SPACES.
008700     05  WS-DQR-FP-WALLET-01         PIC X(12).
008800     05  WS-DQR-FP-SCORE-01          PIC 99V9.
008900     05  WS-DQR-FP-WALLET-02         PIC X(12).
009000     05  WS-DQR-FP-SCORE-02          PIC 99V9.
009100     05  WS-DQR-FP-WALLET-03         PIC X(12).
009200     05  WS-DQR-FP-SCORE-03          PIC 99V9.
009300     05  WS-DQR-FP-WALLET-04         PIC X(12).
009400     05  WS-DQR-FP-SCORE-04          PIC 99V9.
009500     05  WS-DQR-FP-WALLET-05         PIC X(12).
009600     05  WS-DQR-FP-SCORE-05          PIC 99V9.
009700     05  FILLER                      PIC X(01).
009800 01  WS-DQR-FP-TABLE REDEFINES WS-DQR-FP-ENTRIES.
009900     05  WS-DQR-FP-ENTRY OCCURS 5 TIMES.
010000         10  WS-DQR-FP-WALLET        PIC X(12).
010100         10  WS-DQR-FP-SCORE         PIC 99V9.
010200     05  FILLER                      PIC X(01).
010300*
010400 01  WS-DQR-WORK.
010500     05  WS-DQR-PRECISION            PIC 9V9(4).
010600     05  WS-DQR-PRECISION-X REDEFINES
010700         WS-DQR-PRECISION            PIC X(06).
010800     05  WS-DQR-DENOMINATOR          PIC 9(9).
010900     05  WS-DQR-DENOM-R REDEFINES
011000         WS-DQR-DENOMINATOR          PIC 9(7)V99.
011100     05  FILLER                      PIC X(01).
011200*
011300 01  WS-EDIT-FIELDS.
011400     05  WS-EDIT-COUNT               PIC ZZZZZZ9.
011500     05  WS-EDIT-PRECISION-PCT       PIC ZZ9.9.
011600     05  WS-EDIT-SCORE               PIC Z9.9.
011700     05  FILLER                      PIC X(01).
011800*
011900******************************************************************
012000* WS-DQR-FP-SUB IS THE SUBSCRIPT INTO THE FALSE-POSITIVE LISTING
012100* TABLE, CARRIED STANDALONE IN PACKED DECIMAL - SAME HABIT AS THE
012200* SUBSCRIPT THIS PROGRAM WAS ORIGINALLY GROWN FROM.
012300******************************************************************
012400 77  WS-DQR-FP-SUB                   PIC S9(4)   COMP-3.
012500******************************************************************
012600 PROCEDURE DIVISION.
012700*-----------------------*
012800 MAIN-PROCEDURE.
012900*
013000     PERFORM 100-OPEN-FILES.
013100     PERFORM 150-READ-ALERT-RECORD.
013200*
013300     PERFORM 200-TALLY-LABEL UNTIL WS-ALERT-EOF.
013400*
013500     PERFORM 300-PRINT-QUALITY-REPORT.
013600     PERFORM 900-CLOSE-FILES.
013700     STOP RUN.
013800*
013900 100-OPEN-FILES.
014000*
014100     OPEN INPUT  ALERT-FILE.
014200     OPEN OUTPUT REPORT-FILE.
014300     MOVE 0 TO WS-DQR-LABELED-COUNT.
014400     MOVE 0 TO WS-DQR-TP-COUNT.
014500     MOVE 0 TO WS-DQR-FP-COUNT.
014600     MOVE 0 TO WS-DQR-UNSURE-COUNT.
014700     MOVE 0 TO WS-DQR-FP-LISTED.
014800*
014900 150-READ-ALERT-RECORD.
015000*
015100     READ ALERT-FILE
015200         AT END SET WS-ALERT-EOF TO TRUE
015300     END-READ.
015400*
015500 200-TALLY-LABEL.
015600*
015700     IF NOT ALR-LABEL-IS-BLANK
015800         ADD 1 TO WS-DQR-LABELED-COUNT
015900         EVALUATE TRUE
016000             WHEN ALR-LABEL-IS-INSIDER
016100                 ADD 1 TO WS-DQR-TP-COUNT
016200             WHEN ALR-LABEL-IS-FALSE-POS
016300                 ADD 1 TO WS-DQR-FP-COUNT
016400                 PERFORM 210-LIST-FALSE-POSITIVE
016500             WHEN ALR-LABEL-IS-UNSURE
016600                 ADD 1 TO WS-DQR-UNSURE-COUNT
016700         END-EVALUATE
016800     END-IF.
016900*
017000     PERFORM 150-READ-ALERT-RECORD.
017100*
017200 210-LIST-FALSE-POSITIVE.
017300*
017400     IF WS-DQR-FP-LISTED < 5
017500         ADD 1 TO WS-DQR-FP-LISTED
017600         MOVE WS-DQR-FP-LISTED TO WS-DQR-FP-SUB
017700         MOVE ALR-WALLET TO WS-DQR-FP-WALLET(WS-DQR-FP-SUB)
017800         MOVE ALR-SCORE  TO WS-DQR-FP-SCORE(WS-DQR-FP-SUB)
017900     END-IF.
018000*
018100 300-PRINT-QUALITY-REPORT.
018200*
018300     MOVE SPACES TO REPORT-LINE.
018400     STRING '========== SURVDQR DETECTION QUALITY =========='
018500         DELIMITED BY SIZE INTO REPORT-LINE.
018600     WRITE REPORT-LINE.
018700*
018800     MOVE WS-DQR-LABELED-COUNT TO WS-EDIT-COUNT.
018900     MOVE SPACES TO REPORT-LINE.
019000     STRING 'TOTAL LABELED ...... ' WS-EDIT-COUNT
019100         DELIMITED BY SIZE INTO REPORT-LINE.
019200     WRITE REPORT-LINE.
019300*
019400     MOVE WS-DQR-TP-COUNT TO WS-EDIT-COUNT.
019500     MOVE SPACES TO REPORT-LINE.
019600     STRING 'TRUE POSITIVES ..... ' WS-EDIT-COUNT
019700         DELIMITED BY SIZE INTO REPORT-LINE.
019800     WRITE REPORT-LINE.
019900*
020000     MOVE WS-DQR-FP-COUNT TO WS-EDIT-COUNT.
020100     MOVE SPACES TO REPORT-LINE.
020200     STRING 'FALSE POSITIVES ..... ' WS-EDIT-COUNT
020300         DELIMITED BY SIZE INTO REPORT-LINE.
020400     WRITE REPORT-LINE.
020500*
020600     MOVE WS-DQR-UNSURE-COUNT TO WS-EDIT-COUNT.
020700     MOVE SPACES TO REPORT-LINE.
020800     STRING 'UNSURE .............. ' WS-EDIT-COUNT
020900         DELIMITED BY SIZE INTO REPORT-LINE.
021000     WRITE REPORT-LINE.
021100*
021200     COMPUTE WS-DQR-DENOMINATOR = WS-DQR-TP-COUNT + WS-DQR-FP-COUNT.
021300*
021400     IF WS-DQR-DENOMINATOR = 0
021500         MOVE 0 TO WS-DQR-PRECISION
021600     ELSE
021700         COMPUTE WS-DQR-PRECISION ROUNDED =
021800             WS-DQR-TP-COUNT / WS-DQR-DENOMINATOR
021900     END-IF.
022000*
022100     MULTIPLY WS-DQR-PRECISION BY 100 GIVING WS-EDIT-PRECISION-PCT.
022200     MOVE SPACES TO REPORT-LINE.
022300     STRING 'PRECISION ........... ' WS-EDIT-PRECISION-PCT '%'
022400         DELIMITED BY SIZE INTO REPORT-LINE.
022500     WRITE REPORT-LINE.
022600*
022700     IF WS-DQR-FP-LISTED > 0
022800         MOVE SPACES TO REPORT-LINE
022900         STRING 'FALSE POSITIVES (WALLET, SCORE) -----------'
023000             DELIMITED BY SIZE INTO REPORT-LINE
023100         WRITE REPORT-LINE
023200         PERFORM 310-PRINT-ONE-FALSE-POSITIVE
023300             VARYING WS-DQR-FP-SUB FROM 1 BY 1
023400             UNTIL WS-DQR-FP-SUB > WS-DQR-FP-LISTED
023500     END-IF.
023600*
023700 310-PRINT-ONE-FALSE-POSITIVE.
023800*
023900     MOVE WS-DQR-FP-SCORE(WS-DQR-FP-SUB) TO WS-EDIT-SCORE.
024000     MOVE SPACES TO REPORT-LINE.
024100     STRING '   ' WS-DQR-FP-WALLET(WS-DQR-FP-SUB)
024200         ' SCORE ' WS-EDIT-SCORE
024300         DELIMITED BY SIZE INTO REPORT-LINE.
024400     WRITE REPORT-LINE.
024500*
024600 900-CLOSE-FILES.
024700*
024800     CLOSE ALERT-FILE.
024900     CLOSE REPORT-FILE.
025000*
